000100******************************************************************
000200* ICPTXN.CPY
000300* MAINTENANCE TRANSACTION RECORD LAYOUT - INVENTORY CONTROL
000400* PACKAGE (ICP).  ONE RECORD PER MAINTENANCE ACTION AGAINST
000500* EITHER THE PRODUCT MASTER OR THE CATEGORY MASTER.  TXN-DATA
000600* IS REDEFINED ACCORDING TO TXN-CODE - SEE THE THREE GROUP
000700* VIEWS BELOW.  A PROGRAM THAT ONLY HANDLES SOME OF THE CODES
000800* SIMPLY IGNORES THE REDEFINITIONS IT DOES NOT NEED.
000900******************************************************************
001000* CHANGE LOG
001100*   18/03/2024  AR   ICP-022  ORIGINAL CARGA TRANSACTION LAYOUT
001200*   09/10/1998  TWK  ICP-Y2K  REVIEWED - NO 2-DIGIT YEARS PRESENT
001300*   30/01/2006  RLM  ICP-119  ADDED CE/CX ENABLE-DISABLE CODES
001400******************************************************************
001500
001600 01  TRANSACTION-RECORD.
001700     05  TXN-CODE                    PIC X(02).
001800         88  TXN-IS-PRODUCT-ADD      VALUE "PA".
001900         88  TXN-IS-PRODUCT-DELETE   VALUE "PD".
002000         88  TXN-IS-PRODUCT-QTY      VALUE "PQ".
002100         88  TXN-IS-CATEGORY-ADD     VALUE "CA".
002200         88  TXN-IS-CATEGORY-DELETE  VALUE "CD".
002300         88  TXN-IS-CATEGORY-ENABLE  VALUE "CE".
002400         88  TXN-IS-CATEGORY-DISABLE VALUE "CX".
002500     05  TXN-KEY                     PIC 9(06).
002600     05  TXN-KEY-GROUP REDEFINES TXN-KEY.
002700         10  FILLER                  PIC 9(02).
002800         10  TXN-KEY-LOW4            PIC 9(04).
002900     05  TXN-DATA                    PIC X(88).
003000     05  TXN-DATA-PA  REDEFINES TXN-DATA.
003100         10  TXN-PA-NAME             PIC X(30).
003200         10  TXN-PA-DESC             PIC X(40).
003300         10  TXN-PA-PRICE            PIC S9(07)V99.
003400         10  TXN-PA-QTY              PIC S9(05).
003500         10  TXN-PA-CAT-ID           PIC 9(04).
003600     05  TXN-DATA-PQ  REDEFINES TXN-DATA.
003700         10  TXN-PQ-NEW-QTY          PIC S9(05).
003800         10  FILLER                  PIC X(83).
003900     05  TXN-DATA-CA  REDEFINES TXN-DATA.
004000         10  TXN-CA-NAME             PIC X(20).
004100         10  TXN-CA-DESC             PIC X(40).
004200         10  TXN-CA-ENABLED          PIC X(01).
004300         10  FILLER                  PIC X(27).
004400     05  FILLER                      PIC X(04).
