000100******************************************************************
000200* PROGRAM:  ICP0000
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  NIGHTLY BATCH JOB CONTROLLER.  RUNS THE CATEGORY
000500*           MAINTENANCE STEP, THE PRODUCT MAINTENANCE STEP, AND
000600*           THE INVENTORY VALUATION REPORT STEP, IN THAT ORDER,
000700*           SO THE REPORT ALWAYS SEES SETTLED MASTERS.
000800******************************************************************
000900* CHANGE LOG
001000*   19/10/1983  AR   ICP-001  ORIGINAL STEP CONTROLLER, REPLACES
001100*                             THE OPERATOR MENU FOR OVERNIGHT RUN
001200*   02/02/1984  AR   ICP-004  ADDED PRODUCT STEP CALL
001300*   14/06/1985  JBC  ICP-009  ADDED RETURN CODE CHECKING BETWEEN
001400*                             STEPS - ABEND JOB IF A STEP FAILS
001500*   21/11/1987  JBC  ICP-017  MOVED REPORT STEP AFTER BOTH
001600*                             MAINTENANCE STEPS PER AUDIT REQUEST
001700*   03/05/1991  TWK  ICP-033  STANDARDIZED RUN-DATE STAMP AREA
001800*   08/08/1994  TWK  ICP-041  ADDED JOB-START / JOB-END DISPLAY
001900*                             LINES FOR THE OPERATOR LOG
002000*   11/09/1998  TWK  ICP-Y2K  EXPANDED RUN-DATE TO A 4-DIGIT
002100*                             CENTURY - NO OTHER 2-DIGIT YEAR
002200*                             FIELDS FOUND IN THIS PROGRAM
002300*   04/01/1999  TWK  ICP-Y2K  VERIFIED AGAINST CENTURY ROLLOVER
002400*                             TEST DECK - NO FURTHER CHANGE
002500*   22/02/2004  RLM  ICP-081  ADDED STEP-SWITCH REDEFINITION FOR
002600*                             THE OPERATOR OVERRIDE CONSOLE
002700*   30/01/2006  RLM  ICP-119  DOCUMENTED CE/CX CATEGORY CODES IN
002800*                             THE STEP NARRATIVE BELOW
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    ICP0000.
003200 AUTHOR.        A R FRANKLIN.
003300 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
003400 DATE-WRITTEN.  10/19/1983.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS OPER-OVERRIDE IS "A" THRU "Z"
004500     UPSI-0 ON STATUS IS SKIP-PRODUCT-STEP
004600     UPSI-1 ON STATUS IS SKIP-REPORT-STEP.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600 01  WS-JOB-CONTROL-AREA.
005700     05  WS-RUN-DATE-NUM             PIC 9(08).
005800     05  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-NUM
005900                                     PIC X(08).
006000     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUM.
006100         10  WS-RUN-CCYY             PIC 9(04).
006200         10  WS-RUN-MM               PIC 9(02).
006300         10  WS-RUN-DD               PIC 9(02).
006400     05  FILLER                      PIC X(02).
006500*
006600 01  WS-STEP-SWITCHES.
006700     05  WS-STEP-SWITCH-NUM          PIC 9(03) COMP.
006800     05  WS-STEP-SWITCH-ALPHA REDEFINES WS-STEP-SWITCH-NUM
006900                                     PIC X(03).
007000     05  FILLER                      PIC X(02).
007100*
007200 77  WS-STEP-RETURN-CODE             PIC S9(04) COMP VALUE ZERO.
007300 77  WS-STEP-COUNT                   PIC S9(04) COMP VALUE ZERO.
007400*
007500 PROCEDURE DIVISION.
007600*
007700 MAIN-PROCEDURE.
007800*
007900     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
008000     DISPLAY "ICP0000 - INVENTORY CONTROL PACKAGE - JOB START "
008100             WS-RUN-DATE-ALPHA.
008200*
008300     PERFORM P100-RUN-CATEGORY-STEP THRU P100-EXIT.
008400     PERFORM P200-RUN-PRODUCT-STEP  THRU P200-EXIT.
008500     PERFORM P300-RUN-REPORT-STEP   THRU P300-EXIT.
008600*
008700     DISPLAY "ICP0000 - INVENTORY CONTROL PACKAGE - JOB END   "
008800             WS-RUN-DATE-ALPHA.
008900     STOP RUN.
009000*
009100******************************************************************
009200* STEP 1 - APPLY CA/CD/CE/CX TRANSACTIONS TO THE CATEGORY MASTER
009300******************************************************************
009400 P100-RUN-CATEGORY-STEP.
009500*
009600     ADD 1 TO WS-STEP-COUNT.
009700     CALL "ICP0110".
009800     MOVE RETURN-CODE TO WS-STEP-RETURN-CODE.
009900     IF WS-STEP-RETURN-CODE NOT EQUAL ZERO
010000         DISPLAY "ICP0000 - ICP0110 FAILED, RETURN CODE "
010100                 WS-STEP-RETURN-CODE
010200         GO TO P100-EXIT
010300     END-IF.
010400*
010500 P100-EXIT.
010600     EXIT.
010700*
010800******************************************************************
010900* STEP 2 - APPLY PA/PD/PQ TRANSACTIONS TO THE PRODUCT MASTER
011000******************************************************************
011100 P200-RUN-PRODUCT-STEP.
011200*
011300     IF SKIP-PRODUCT-STEP
011400         DISPLAY "ICP0000 - PRODUCT STEP SKIPPED BY UPSI-0"
011500         GO TO P200-EXIT
011600     END-IF.
011700*
011800     ADD 1 TO WS-STEP-COUNT.
011900     CALL "ICP0210".
012000     MOVE RETURN-CODE TO WS-STEP-RETURN-CODE.
012100     IF WS-STEP-RETURN-CODE NOT EQUAL ZERO
012200         DISPLAY "ICP0000 - ICP0210 FAILED, RETURN CODE "
012300                 WS-STEP-RETURN-CODE
012400         GO TO P200-EXIT
012500     END-IF.
012600*
012700 P200-EXIT.
012800     EXIT.
012900*
013000******************************************************************
013100* STEP 3 - BUILD THE CATEGORIZED INVENTORY VALUATION REPORT
013200******************************************************************
013300 P300-RUN-REPORT-STEP.
013400*
013500     IF SKIP-REPORT-STEP
013600         DISPLAY "ICP0000 - REPORT STEP SKIPPED BY UPSI-1"
013700         GO TO P300-EXIT
013800     END-IF.
013900*
014000     ADD 1 TO WS-STEP-COUNT.
014100     CALL "ICP0410".
014200     MOVE RETURN-CODE TO WS-STEP-RETURN-CODE.
014300     IF WS-STEP-RETURN-CODE NOT EQUAL ZERO
014400         DISPLAY "ICP0000 - ICP0410 FAILED, RETURN CODE "
014500                 WS-STEP-RETURN-CODE
014600         GO TO P300-EXIT
014700     END-IF.
014800*
014900 P300-EXIT.
015000     EXIT.
015100*
015200 END PROGRAM ICP0000.
