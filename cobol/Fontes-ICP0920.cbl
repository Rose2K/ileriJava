000100******************************************************************
000200* PROGRAM:  ICP0920
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  SORT/SEARCH ENGINE - QUICK SORT.  SORTS THE PASSED
000500*           PRODUCT TABLE BY LKS-PROD-PRICE, ASCENDING UNLESS
000600*           LKS-SORT-DIRECTION IS SET TO DESCENDING, USING A
000700*           LOMUTO PARTITION (PIVOT = LAST ELEMENT OF THE SUB-
000800*           RANGE).  NOT STABLE.  CALLED FROM ICP0410 AS A
000900*           PARALLEL-RUN CHECK AGAINST THE MERGE SORT RESULT, AND
001000*           FOR THE DESCENDING-PRICE DEMONSTRATION RUN.
001100******************************************************************
001200* CHANGE LOG
001300*   10/04/2024  AR   ICP-030  ORIGINAL QUICK SORT, ADDED FOR THE
001400*                             ALGORITHM CROSS-CHECK REQUESTED BY
001500*                             AUDIT AFTER THE ICP-028 MERGE SORT
001600*   09/09/2009  RLM  ICP-143  RESIZED RECURSION-DEPTH TABLE TO
001700*                             MATCH THE 5000-ENTRY PRODUCT TABLE
001800*   21/05/2024  AR   ICP-039  P310 NOW HONORS LKS-SORT-DIRECTION
001900*                             SO THE SAME PARTITION LOGIC CAN RUN
002000*                             HIGH-TO-LOW FOR THE DESCENDING DEMO
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    ICP0920.
002400 AUTHOR.        ANDRE FRANKLIN.
002500 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
002600 DATE-WRITTEN.  04/21/1986.
002700 DATE-COMPILED.
002800 SECURITY.      UNCLASSIFIED.
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-CODE IS "A" THRU "Z".
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100******************************************************************
004200* THE LOMUTO SCHEME IS WRITTEN ITERATIVELY WITH AN EXPLICIT
004300* STACK OF LOW/HIGH BOUNDS RATHER THAN RECURSIVELY - COBOL-74
004400* HAS NO RECURSIVE PERFORM ON THIS SHOP'S COMPILER.
004500******************************************************************
004600 01  WS-BOUNDS-STACK.
004700     05  WS-STACK-ENTRY OCCURS 5000 TIMES.
004800         10  WS-STACK-LOW            PIC S9(06) COMP.
004900         10  WS-STACK-HIGH           PIC S9(06) COMP.
005000         10  FILLER                  PIC X(02).
005100*
005200 01  WS-BOUNDS-ALPHA REDEFINES WS-BOUNDS-STACK.
005300     05  FILLER                      PIC X(70000).
005400*
005500 77  WS-STACK-TOP                    PIC S9(06) COMP VALUE ZERO.
005600*
005700 01  WS-PARTITION-AREA.
005800     05  WS-LOW                      PIC S9(06) COMP.
005900     05  WS-HIGH                     PIC S9(06) COMP.
006000     05  WS-PIVOT-PRICE              PIC S9(07)V99.
006100     05  WS-PART-IDX                 PIC S9(06) COMP.
006200     05  WS-SCAN-IDX                 PIC S9(06) COMP.
006300     05  FILLER                      PIC X(02).
006400*
006500 01  WS-PARTITION-TRACE REDEFINES WS-PARTITION-AREA
006600                                     PIC X(29).
006700*
006800 01  WS-SWAP-ENTRY.
006900     05  WS-SWAP-ID                  PIC 9(06).
007000     05  WS-SWAP-NAME                PIC X(30).
007100     05  WS-SWAP-DESC                PIC X(40).
007200     05  WS-SWAP-PRICE               PIC S9(07)V99.
007300     05  WS-SWAP-QTY                 PIC S9(05).
007400     05  WS-SWAP-CAT-ID              PIC 9(04).
007500     05  FILLER                      PIC X(04).
007600*
007700 01  WS-SWAP-ALPHA REDEFINES WS-SWAP-ENTRY
007800                                     PIC X(98).
007900*
008000 LINKAGE SECTION.
008100*
008200     COPY "ICPSRTTB".
008300*
008400 PROCEDURE DIVISION USING LKS-PROD-TABLE-AREA.
008500*
008600 MAIN-PROCEDURE.
008700*
008800     IF LKS-ENTRY-COUNT < 2
008900         GOBACK
009000     END-IF.
009100*
009200     MOVE 1 TO WS-STACK-TOP.
009300     MOVE 1 TO WS-STACK-LOW(1).
009400     MOVE LKS-ENTRY-COUNT TO WS-STACK-HIGH(1).
009500*
009600     PERFORM P200-PROCESS-ONE-RANGE THRU P200-EXIT
009700         UNTIL WS-STACK-TOP = ZERO.
009800*
009900     GOBACK.
010000*
010100******************************************************************
010200* POP ONE LOW/HIGH RANGE OFF THE STACK, PARTITION IT, PUSH THE
010300* TWO RESULTING SUB-RANGES BACK ON (IF THEY HOLD 2+ ELEMENTS)
010400******************************************************************
010500 P200-PROCESS-ONE-RANGE.
010600*
010700     MOVE WS-STACK-LOW(WS-STACK-TOP)  TO WS-LOW.
010800     MOVE WS-STACK-HIGH(WS-STACK-TOP) TO WS-HIGH.
010900     SUBTRACT 1 FROM WS-STACK-TOP.
011000*
011100     IF WS-LOW < WS-HIGH
011200         PERFORM P300-PARTITION THRU P300-EXIT
011300         IF WS-LOW < WS-PART-IDX - 1
011400             ADD 1 TO WS-STACK-TOP
011500             MOVE WS-LOW            TO WS-STACK-LOW(WS-STACK-TOP)
011600             COMPUTE WS-STACK-HIGH(WS-STACK-TOP) = WS-PART-IDX - 1
011700         END-IF
011800         IF WS-PART-IDX + 1 < WS-HIGH
011900             ADD 1 TO WS-STACK-TOP
012000             COMPUTE WS-STACK-LOW(WS-STACK-TOP) = WS-PART-IDX + 1
012100             MOVE WS-HIGH           TO WS-STACK-HIGH(WS-STACK-TOP)
012200         END-IF
012300     END-IF.
012400*
012500 P200-EXIT.
012600     EXIT.
012700*
012800******************************************************************
012900* LOMUTO PARTITION - PIVOT IS THE HIGH-INDEX ELEMENT.  ON AN
013000* ASCENDING RUN EVERYTHING <= PIVOT IS MOVED LEFT OF THE FINAL
013100* PIVOT POSITION WS-PART-IDX; ON A DESCENDING RUN (LKS-SORT-
013200* DESCENDING) EVERYTHING >= PIVOT IS MOVED LEFT INSTEAD - SEE
013300* P310-SCAN-ONE.
013400******************************************************************
013500 P300-PARTITION.
013600*
013700     MOVE LKS-PROD-PRICE(WS-HIGH) TO WS-PIVOT-PRICE.
013800     COMPUTE WS-PART-IDX = WS-LOW - 1.
013900*
014000     PERFORM P310-SCAN-ONE THRU P310-EXIT
014100         VARYING WS-SCAN-IDX FROM WS-LOW BY 1
014200         UNTIL WS-SCAN-IDX >= WS-HIGH.
014300*
014400     ADD 1 TO WS-PART-IDX.
014500     SET LKS-IDX TO WS-PART-IDX.
014600     PERFORM P400-SAVE-ENTRY THRU P400-EXIT.
014700     SET LKS-IDX TO WS-HIGH.
014800     PERFORM P410-RESTORE-INTO-HIGH THRU P410-EXIT.
014900     SET LKS-IDX TO WS-HIGH.
015000     PERFORM P420-RESTORE-SAVED THRU P420-EXIT.
015100*
015200 P300-EXIT.
015300     EXIT.
015400*
015500 P310-SCAN-ONE.
015600*
015700     IF (LKS-SORT-ASCENDING  AND
015800         LKS-PROD-PRICE(WS-SCAN-IDX) <= WS-PIVOT-PRICE)
015900     OR (LKS-SORT-DESCENDING AND
016000         LKS-PROD-PRICE(WS-SCAN-IDX) >= WS-PIVOT-PRICE)
016100         ADD 1 TO WS-PART-IDX
016200         SET LKS-IDX TO WS-PART-IDX
016300         PERFORM P400-SAVE-ENTRY THRU P400-EXIT
016400         SET LKS-IDX TO WS-SCAN-IDX
016500         PERFORM P430-COPY-SCAN-INTO-PART THRU P430-EXIT
016600         SET LKS-IDX TO WS-SCAN-IDX
016700         PERFORM P420-RESTORE-SAVED THRU P420-EXIT
016800     END-IF.
016900*
017000 P310-EXIT.
017100     EXIT.
017200*
017300 P400-SAVE-ENTRY.
017400*
017500     MOVE LKS-PROD-ID(LKS-IDX)     TO WS-SWAP-ID.
017600     MOVE LKS-PROD-NAME(LKS-IDX)   TO WS-SWAP-NAME.
017700     MOVE LKS-PROD-DESC(LKS-IDX)   TO WS-SWAP-DESC.
017800     MOVE LKS-PROD-PRICE(LKS-IDX)  TO WS-SWAP-PRICE.
017900     MOVE LKS-PROD-QTY(LKS-IDX)    TO WS-SWAP-QTY.
018000     MOVE LKS-PROD-CAT-ID(LKS-IDX) TO WS-SWAP-CAT-ID.
018100*
018200 P400-EXIT.
018300     EXIT.
018400*
018500 P410-RESTORE-INTO-HIGH.
018600*
018700     PERFORM P430-COPY-SCAN-INTO-PART THRU P430-EXIT.
018800*
018900 P410-EXIT.
019000     EXIT.
019100*
019200******************************************************************
019300* COPY THE ENTRY AT WS-SCAN-IDX (LKS-IDX SET BY THE CALLER) INTO
019400* THE SLOT AT WS-PART-IDX
019500******************************************************************
019600 P430-COPY-SCAN-INTO-PART.
019700*
019800     MOVE LKS-PROD-ID(LKS-IDX)
019900         TO LKS-PROD-ID(WS-PART-IDX).
020000     MOVE LKS-PROD-NAME(LKS-IDX)
020100         TO LKS-PROD-NAME(WS-PART-IDX).
020200     MOVE LKS-PROD-DESC(LKS-IDX)
020300         TO LKS-PROD-DESC(WS-PART-IDX).
020400     MOVE LKS-PROD-PRICE(LKS-IDX)
020500         TO LKS-PROD-PRICE(WS-PART-IDX).
020600     MOVE LKS-PROD-QTY(LKS-IDX)
020700         TO LKS-PROD-QTY(WS-PART-IDX).
020800     MOVE LKS-PROD-CAT-ID(LKS-IDX)
020900         TO LKS-PROD-CAT-ID(WS-PART-IDX).
021000*
021100 P430-EXIT.
021200     EXIT.
021300*
021400******************************************************************
021500* RESTORE THE SAVED ENTRY (FROM WS-SWAP-xxx) INTO THE SLOT
021600* ADDRESSED BY LKS-IDX
021700******************************************************************
021800 P420-RESTORE-SAVED.
021900*
022000     MOVE WS-SWAP-ID      TO LKS-PROD-ID(LKS-IDX).
022100     MOVE WS-SWAP-NAME    TO LKS-PROD-NAME(LKS-IDX).
022200     MOVE WS-SWAP-DESC    TO LKS-PROD-DESC(LKS-IDX).
022300     MOVE WS-SWAP-PRICE   TO LKS-PROD-PRICE(LKS-IDX).
022400     MOVE WS-SWAP-QTY     TO LKS-PROD-QTY(LKS-IDX).
022500     MOVE WS-SWAP-CAT-ID  TO LKS-PROD-CAT-ID(LKS-IDX).
022600*
022700 P420-EXIT.
022800     EXIT.
022900*
023000 END PROGRAM ICP0920.
