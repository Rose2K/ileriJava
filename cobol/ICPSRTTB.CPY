000100******************************************************************
000200* ICPSRTTB.CPY
000300* SORT/SEARCH ENGINE PARAMETER AREA - INVENTORY CONTROL PACKAGE
000400* (ICP).  SHARED LINKAGE-SECTION TABLE LAYOUT FOR THE FIVE
000500* STANDALONE SORT/SEARCH SUBPROGRAMS (ICP0910/0920/0930/0940/
000600* 0950).  THE CALLING PROGRAM'S WORKING-STORAGE COPY OF THIS
000700* SAME LAYOUT IS THE ACTUAL STORAGE PASSED ON EACH CALL, SO THE
000800* SUBPROGRAM SORTS/SEARCHES THE CALLER'S TABLE IN PLACE.
000900******************************************************************
001000* CHANGE LOG
001100*   02/04/2024  AR   ICP-028  ORIGINAL PARAMETER AREA, ONE ENTRY
001200*                             PER PRODUCT
001300*   09/09/2009  RLM  ICP-143  EXPANDED TO 5000 ENTRIES TO MATCH
001400*                             THE PRODUCT MASTER TABLE SIZE
001500*   21/05/2024  AR   ICP-039  ADDED LKS-SORT-DIRECTION SO ONE
001600*                             CALL ARGUMENT TELLS THE ENGINE WHICH
001700*                             WAY TO ORDER THE TABLE - ENGINE
001800*                             PROGRAMS DEFAULT TO ASCENDING WHEN
001900*                             THE CALLER NEVER SETS IT
002000******************************************************************
002100
002200 01  LKS-PROD-TABLE-AREA.
002300     05  LKS-ENTRY-COUNT             PIC S9(06) COMP.
002400     05  LKS-PROD-ENTRY OCCURS 5000 TIMES INDEXED BY LKS-IDX.
002500         10  LKS-PROD-ID             PIC 9(06).
002600         10  LKS-PROD-NAME           PIC X(30).
002700         10  LKS-PROD-DESC           PIC X(40).
002800         10  LKS-PROD-PRICE          PIC S9(07)V99.
002900         10  LKS-PROD-QTY            PIC S9(05).
003000         10  LKS-PROD-CAT-ID         PIC 9(04).
003100     05  LKS-SORT-DIRECTION          PIC X(01) VALUE "A".
003200         88  LKS-SORT-ASCENDING      VALUE "A".
003300         88  LKS-SORT-DESCENDING     VALUE "D".
003400     05  FILLER                      PIC X(05).
