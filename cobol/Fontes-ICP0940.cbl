000100******************************************************************
000200* PROGRAM:  ICP0940
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  SORT/SEARCH ENGINE - EXACT BINARY SEARCH BY PRICE.
000500*           GIVEN A TARGET PRICE, RETURNS THE 1-RELATIVE POSITION
000600*           OF A MATCHING ENTRY IN THE PASSED PRODUCT TABLE, WHICH
000700*           MUST ALREADY BE SORTED ASCENDING BY PRICE (SEE
000800*           ICP0910/ICP0920).  CALLED FROM ICP0410 FOR THE PRICE-
000900*           LOOKUP LINE ON THE VALUATION REPORT.
001000******************************************************************
001100* CHANGE LOG
001200*   22/04/2024  AR   ICP-032  ORIGINAL EXACT-MATCH SEARCH
001300*   09/09/2009  RLM  ICP-143  NO CHANGE REQUIRED - TABLE SIZE IS
001400*                             CARRIED IN THE LINKAGE AREA
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    ICP0940.
001800 AUTHOR.        ANDRE FRANKLIN.
001900 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
002000 DATE-WRITTEN.  05/06/1986.
002100 DATE-COMPILED.
002200 SECURITY.      UNCLASSIFIED.
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER.  IBM-370.
002700 OBJECT-COMPUTER.  IBM-370.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS VALID-CODE IS "A" THRU "Z".
003100*
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400*
003500 01  WS-SEARCH-BOUNDS.
003600     05  WS-SEARCH-LOW               PIC S9(06) COMP.
003700     05  WS-SEARCH-HIGH              PIC S9(06) COMP.
003800     05  WS-SEARCH-MID               PIC S9(06) COMP.
003900     05  FILLER                      PIC X(02).
004000*
004100 01  WS-SEARCH-TRACE REDEFINES WS-SEARCH-BOUNDS
004200                                     PIC X(20).
004300*
004400 01  WS-PROBE-COUNT                  PIC S9(04) COMP VALUE ZERO.
004500*
004600 01  WS-PROBE-ALPHA REDEFINES WS-PROBE-COUNT
004700                                     PIC X(02).
004800*
004900 01  WS-MISC-AREA.
005000     05  WS-NOT-USED-1               PIC X(01).
005100     05  WS-NOT-USED-2               PIC X(01).
005200     05  FILLER                      PIC X(02).
005300*
005400 01  WS-MISC-TRACE REDEFINES WS-MISC-AREA
005500                                     PIC X(04).
005600*
005700 LINKAGE SECTION.
005800*
005900     COPY "ICPSRTTB".
006000*
006100 01  LKS-SEARCH-PARM.
006200     05  LKS-TARGET-PRICE            PIC S9(07)V99.
006300     05  LKS-FOUND-POSITION          PIC S9(06) COMP.
006400     05  LKS-FOUND-SWITCH            PIC X(01).
006500         88  LKS-FOUND               VALUE "Y".
006600         88  LKS-NOT-FOUND           VALUE "N".
006700     05  FILLER                      PIC X(03).
006800*
006900 PROCEDURE DIVISION USING LKS-PROD-TABLE-AREA LKS-SEARCH-PARM.
007000*
007100 MAIN-PROCEDURE.
007200*
007300     MOVE ZERO TO LKS-FOUND-POSITION.
007400     MOVE "N"  TO LKS-FOUND-SWITCH.
007500*
007600     IF LKS-ENTRY-COUNT = ZERO
007700         GOBACK
007800     END-IF.
007900*
008000     MOVE 1              TO WS-SEARCH-LOW.
008100     MOVE LKS-ENTRY-COUNT TO WS-SEARCH-HIGH.
008200*
008300     PERFORM P200-PROBE-MIDPOINT THRU P200-EXIT
008400         UNTIL WS-SEARCH-LOW > WS-SEARCH-HIGH
008500            OR LKS-FOUND.
008600*
008700     GOBACK.
008800*
008900******************************************************************
009000* STANDARD HALVING BINARY SEARCH.  STOPS AS SOON AS THE TARGET
009100* PRICE IS MATCHED; OTHERWISE NARROWS THE BOUNDS EACH PROBE
009200******************************************************************
009300 P200-PROBE-MIDPOINT.
009400*
009500     ADD 1 TO WS-PROBE-COUNT.
009600     COMPUTE WS-SEARCH-MID = (WS-SEARCH-LOW + WS-SEARCH-HIGH) / 2.
009700*
009800     IF LKS-PROD-PRICE(WS-SEARCH-MID) = LKS-TARGET-PRICE
009900         MOVE WS-SEARCH-MID  TO LKS-FOUND-POSITION
010000         MOVE "Y"            TO LKS-FOUND-SWITCH
010100     ELSE
010200         IF LKS-PROD-PRICE(WS-SEARCH-MID) < LKS-TARGET-PRICE
010300             COMPUTE WS-SEARCH-LOW = WS-SEARCH-MID + 1
010400         ELSE
010500             COMPUTE WS-SEARCH-HIGH = WS-SEARCH-MID - 1
010600         END-IF
010700     END-IF.
010800*
010900 P200-EXIT.
011000     EXIT.
011100*
011200 END PROGRAM ICP0940.
