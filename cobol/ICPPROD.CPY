000100******************************************************************
000200* ICPPROD.CPY
000300* PRODUCT MASTER RECORD LAYOUT - INVENTORY CONTROL PACKAGE (ICP)
000400* USED BY PRODUCT-MASTER-IN / PRODUCT-MASTER-OUT AND BY ANY
000500* PROGRAM THAT HOLDS THE PRODUCT MASTER IN AN IN-MEMORY TABLE.
000600******************************************************************
000700* CHANGE LOG
000800*   03/04/2024  AR   ICP-014  ORIGINAL PRODUCT-REGISTRATION
000900*                             SCREEN'S RECORD LAYOUT, CARRIED
001000*                             FORWARD FOR THE NEW BATCH SUITE
001100*   11/09/1998  TWK  ICP-Y2K  4-DIGIT CATEGORY ID, NO WINDOWING
001200*   22/02/2004  RLM  ICP-081  ADDED FILLER PAD TO ROUND RECORD
001300*                             TO 100 BYTES FOR TAPE COMPATIBILITY
001400******************************************************************
001500
001600 01  PRODUCT-RECORD.
001700     05  PROD-ID                     PIC 9(06).
001800     05  PROD-NAME                   PIC X(30).
001900     05  PROD-DESC                   PIC X(40).
002000     05  PROD-PRICE                  PIC S9(07)V99.
002100     05  PROD-QTY                    PIC S9(05).
002200     05  PROD-CAT-ID                 PIC 9(04).
002300     05  FILLER                      PIC X(06).
