000100******************************************************************
000200* PROGRAM:  ICP0110
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  CATEGORY MASTER MAINTENANCE.  READS THE MAINTENANCE
000500*           TRANSACTION FILE SEQUENTIALLY AND APPLIES THE CA/CD/
000600*           CE/CX TRANSACTIONS AGAINST THE CATEGORY MASTER HELD
000700*           IN A WORKING-STORAGE TABLE, THEN RUNS THE EXACT-NAME,
000800*           SUBSTRING, EXISTS-BY-NAME AND ENABLED-ONLY QUERIES
000900*           AGAINST THE SETTLED TABLE.  WRITES THE SETTLED
001000*           TABLE TO A WORK FILE FOR THE REPORT STEP AND PRINTS
001100*           APPLIED/REJECTED TRANSACTION COUNTS PLUS THE QUERY
001200*           RESULT COUNTS.
001300******************************************************************
001400* CHANGE LOG
001500*   04/03/2024  AR   ICP-015  ORIGINAL TYPE-REGISTRATION SCREEN
001600*                             (ONLINE ADD/CHANGE OF A CATEGORY
001700*                             ONE RECORD AT A TIME) RETIRED AND
001800*                             REWRITTEN AS A BATCH TRANSACTION-
001900*                             DRIVEN STEP
002000*   18/03/2024  AR   ICP-022  ADDED CA/CD TRANSACTION HANDLING
002100*   30/01/2006  RLM  ICP-119  ADDED CE/CX ENABLE-DISABLE CODES
002200*   14/06/1985  JBC  ICP-009  ADDED APPLIED/REJECTED COUNT REPORT
002300*   11/09/1998  TWK  ICP-Y2K  REVIEWED - NO 2-DIGIT YEAR FIELDS
002400*   22/02/2004  RLM  ICP-081  ADDED PRODUCT-MASTER CROSS-CHECK OF
002500*                             REFERENCED CATEGORY IDS (WARN ONLY)
002600*   09/09/2009  RLM  ICP-142  EXPANDED CATEGORY TABLE TO 500
002700*                             ENTRIES PER CATALOG GROWTH REQUEST
002800*   03/12/2011  RLM  ICP-159  ADDED EXACT-NAME, SUBSTRING,
002900*                             EXISTS-BY-NAME AND ENABLED-ONLY
003000*                             QUERY PARAGRAPHS AND A RESULT-
003100*                             COUNT REPORT SECTION - AUDIT ASKED
003200*                             FOR PROOF THE OLD OPERATOR-SCREEN
003300*                             LOOKUPS STILL WORK AGAINST THE
003400*                             SETTLED TABLE
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    ICP0110.
003800 AUTHOR.        ANDRE FRANKLIN.
003900 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
004000 DATE-WRITTEN.  03/04/1984.
004100 DATE-COMPILED.
004200 SECURITY.      UNCLASSIFIED.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS VALID-CODE IS "A" THRU "Z"
005100     UPSI-0 ON STATUS IS SUPPRESS-CROSS-CHECK.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CATEGORY-MASTER-IN    ASSIGN TO CATMIN
005600         ORGANIZATION   IS LINE SEQUENTIAL
005700         ACCESS         IS SEQUENTIAL
005800         FILE STATUS    IS WS-FS-CATMIN.
005900*
006000     SELECT CATEGORY-MASTER-WORK  ASSIGN TO CATMWORK
006100         ORGANIZATION   IS LINE SEQUENTIAL
006200         ACCESS         IS SEQUENTIAL
006300         FILE STATUS    IS WS-FS-CATMWORK.
006400*
006500     SELECT PRODUCT-MASTER-IN     ASSIGN TO PRODMIN
006600         ORGANIZATION   IS LINE SEQUENTIAL
006700         ACCESS         IS SEQUENTIAL
006800         FILE STATUS    IS WS-FS-PRODMIN.
006900*
007000     SELECT TRANSACTION-IN        ASSIGN TO TRANIN
007100         ORGANIZATION   IS LINE SEQUENTIAL
007200         ACCESS         IS SEQUENTIAL
007300         FILE STATUS    IS WS-FS-TRANIN.
007400*
007500     SELECT CATEGORY-CONTROL-RPT  ASSIGN TO CATRPT
007600         ORGANIZATION   IS LINE SEQUENTIAL
007700         ACCESS         IS SEQUENTIAL
007800         FILE STATUS    IS WS-FS-CATRPT.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  CATEGORY-MASTER-IN.
008400     COPY "ICPCAT".
008500*
008600 FD  CATEGORY-MASTER-WORK.
008700 01  WORK-CATEGORY-LINE              PIC X(70).
008800*
008900 FD  PRODUCT-MASTER-IN.
009000     COPY "ICPPROD".
009100*
009200 FD  TRANSACTION-IN.
009300     COPY "ICPTXN".
009400*
009500 FD  CATEGORY-CONTROL-RPT.
009600 01  CTL-REPORT-LINE                 PIC X(80).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01  WS-RUN-INFO.
010100     05  WS-RUN-DATE-NUM             PIC 9(08).
010200     05  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-NUM
010300                                     PIC X(08).
010400     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUM.
010500         10  WS-RUN-CCYY             PIC 9(04).
010600         10  WS-RUN-MM               PIC 9(02).
010700         10  WS-RUN-DD               PIC 9(02).
010800     05  FILLER                      PIC X(02).
010900*
011000 01  WS-FILE-STATUS-GROUP.
011100     05  WS-FS-CATMIN                PIC X(02).
011200         88  WS-FS-CATMIN-OK         VALUE "00".
011300         88  WS-FS-CATMIN-EOF        VALUE "10".
011400     05  WS-FS-CATMWORK              PIC X(02).
011500         88  WS-FS-CATMWORK-OK       VALUE "00".
011600     05  WS-FS-PRODMIN               PIC X(02).
011700         88  WS-FS-PRODMIN-OK        VALUE "00".
011800         88  WS-FS-PRODMIN-EOF       VALUE "10".
011900     05  WS-FS-TRANIN                PIC X(02).
012000         88  WS-FS-TRANIN-OK         VALUE "00".
012100         88  WS-FS-TRANIN-EOF        VALUE "10".
012200     05  WS-FS-CATRPT                PIC X(02).
012300         88  WS-FS-CATRPT-OK         VALUE "00".
012400     05  FILLER                      PIC X(02).
012500*
012600 01  WS-FILE-STATUS-ALPHA REDEFINES WS-FILE-STATUS-GROUP
012700                                     PIC X(12).
012800*
012900 77  WS-CATMIN-EOF-SW            PIC X(01) VALUE "N".
013000     88  CATMIN-EOF              VALUE "Y".
013100 77  WS-PRODMIN-EOF-SW           PIC X(01) VALUE "N".
013200     88  PRODMIN-EOF             VALUE "Y".
013300 77  WS-TRANIN-EOF-SW            PIC X(01) VALUE "N".
013400     88  TRANIN-EOF              VALUE "Y".
013500*
013600 01  WS-CATEGORY-TABLE.
013700     05  WS-CAT-ENTRY OCCURS 500 TIMES INDEXED BY CAT-IDX.
013800         10  WS-CAT-ID               PIC 9(04).
013900         10  WS-CAT-NAME             PIC X(20).
014000         10  WS-CAT-DESC             PIC X(40).
014100         10  WS-CAT-ENABLED          PIC X(01).
014200         10  FILLER                  PIC X(04).
014300*
014400 77  WS-CAT-COUNT                    PIC S9(04) COMP VALUE ZERO.
014500 77  WS-FOUND-IDX                    PIC S9(04) COMP VALUE ZERO.
014600 77  WS-SEARCH-LOW                   PIC S9(04) COMP.
014700 77  WS-SEARCH-HIGH                  PIC S9(04) COMP.
014800 77  WS-SEARCH-MID                   PIC S9(04) COMP.
014900 77  WS-INSERT-AT                    PIC S9(04) COMP.
015000 77  WS-SHIFT-FROM                   PIC S9(04) COMP.
015100*
015200 01  WS-REFERENCED-CAT-TABLE.
015300     05  WS-REF-CAT-ID OCCURS 200 TIMES PIC 9(04).
015400     05  FILLER                      PIC X(02).
015500 77  WS-REF-CAT-COUNT                PIC S9(04) COMP VALUE ZERO.
015600 77  WS-REF-IDX                      PIC S9(04) COMP.
015700 77  WS-CROSS-CHECK-IDX              PIC S9(04) COMP.
015800*
015900 77  WS-APPLIED-COUNT                PIC S9(05) COMP VALUE ZERO.
016000 77  WS-REJECTED-COUNT               PIC S9(05) COMP VALUE ZERO.
016100*
016200******************************************************************
016300* QUERY WORK AREAS - EXACT-NAME, SUBSTRING, EXISTS-BY-NAME AND
016400* ENABLED-ONLY SELECTION AGAINST THE SETTLED CATEGORY TABLE.
016500* THE EXACT-NAME AND EXISTS-BY-NAME LOOKUPS COMPARE THE FIELDS
016600* AS KEYED.  THE SUBSTRING SEARCH AT P530 IS SPECIFIED CASE-
016700* INSENSITIVE, SO IT FOLDS WS-QUERY-SUBSTR-UC AND THE SCANNED
016800* WINDOW TO UPPER CASE VIA INSPECT ... CONVERTING BEFORE EVERY
016900* COMPARE - NOTHING ON THE CATEGORY MASTER ITSELF FORCES NAMES
017000* TO UPPER CASE ON INPUT.
017100******************************************************************
017200 01  WS-QUERY-WORK-AREA.
017300     05  WS-QUERY-NAME               PIC X(20) VALUE SPACES.
017400     05  WS-QUERY-SUBSTR             PIC X(20) VALUE SPACES.
017500     05  WS-QUERY-SUBSTR-UC          PIC X(20) VALUE SPACES.
017600     05  WS-QUERY-SUBSTR-LEN         PIC S9(02) COMP VALUE ZERO.
017700     05  WS-QUERY-FOUND-IDX          PIC S9(04) COMP VALUE ZERO.
017800     05  WS-QUERY-EXISTS-SW          PIC X(01) VALUE "N".
017900         88  WS-QUERY-EXISTS         VALUE "Y".
018000     05  WS-QUERY-MATCH-COUNT        PIC S9(04) COMP VALUE ZERO.
018100     05  WS-ENABLED-COUNT            PIC S9(04) COMP VALUE ZERO.
018200     05  FILLER                      PIC X(02).
018300*
018400 01  WS-QUERY-TRACE REDEFINES WS-QUERY-WORK-AREA
018500                                     PIC X(71).
018600*
018700 01  WS-SUBSTR-SCAN.
018800     05  WS-SUBSTR-POS               PIC S9(02) COMP.
018900     05  WS-SUBSTR-MAX-POS           PIC S9(02) COMP.
019000     05  WS-SUBSTR-FOUND-SW          PIC X(01).
019100         88  SUBSTR-FOUND            VALUE "Y".
019200     05  WS-NAME-WINDOW-UC           PIC X(20) VALUE SPACES.
019300     05  FILLER                      PIC X(02).
019400*
019500 01  WS-PRINT-LINE.
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700     05  WS-PRINT-TEXT                PIC X(60) VALUE SPACES.
019800     05  WS-PRINT-NUM                 PIC ZZZ,ZZ9.
019900*
020000 77  WS-RETURN-CODE-SAVE              PIC S9(04) COMP VALUE ZERO.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 MAIN-PROCEDURE.
020500*
020600     PERFORM P100-INITIALIZE         THRU P100-EXIT.
020700     PERFORM P150-LOAD-CATEGORY-TABLE THRU P150-EXIT
020800         UNTIL CATMIN-EOF.
020900     PERFORM P160-LOAD-REFERENCED-IDS THRU P160-EXIT
021000         UNTIL PRODMIN-EOF.
021100     PERFORM P200-PROCESS-TRANSACTIONS THRU P200-EXIT
021200         UNTIL TRANIN-EOF.
021300     PERFORM P280-CROSS-CHECK-REFS   THRU P280-EXIT.
021400     PERFORM P290-WRITE-CATEGORY-WORK THRU P290-EXIT
021500         VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > WS-CAT-COUNT.
021600     PERFORM P600-RUN-QUERY-DEMO     THRU P600-EXIT.
021700     PERFORM P295-PRINT-COUNTS       THRU P295-EXIT.
021800     PERFORM P900-TERMINATE          THRU P900-EXIT.
021900*
022000     MOVE ZERO TO WS-RETURN-CODE-SAVE.
022100     MOVE WS-RETURN-CODE-SAVE TO RETURN-CODE.
022200     GOBACK.
022300*
022400******************************************************************
022500 P100-INITIALIZE.
022600*
022700     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
022800*
022900     OPEN INPUT  CATEGORY-MASTER-IN
023000                 PRODUCT-MASTER-IN
023100                 TRANSACTION-IN.
023200     OPEN OUTPUT CATEGORY-MASTER-WORK
023300                 CATEGORY-CONTROL-RPT.
023400*
023500     IF NOT WS-FS-CATMIN-OK
023600         DISPLAY "ICP0110 - ERROR OPENING CATMIN FS "
023700                 WS-FS-CATMIN
023800         MOVE 16 TO RETURN-CODE
023900         GOBACK
024000     END-IF.
024100*
024200 P100-EXIT.
024300     EXIT.
024400*
024500******************************************************************
024600* LOAD THE CATEGORY MASTER (ALREADY IN ASCENDING CAT-ID ORDER)
024700******************************************************************
024800 P150-LOAD-CATEGORY-TABLE.
024900*
025000     READ CATEGORY-MASTER-IN
025100         AT END
025200             MOVE "Y" TO WS-CATMIN-EOF-SW
025300         NOT AT END
025400             ADD 1 TO WS-CAT-COUNT
025500             MOVE CAT-ID      TO WS-CAT-ID(WS-CAT-COUNT)
025600             MOVE CAT-NAME    TO WS-CAT-NAME(WS-CAT-COUNT)
025700             MOVE CAT-DESC    TO WS-CAT-DESC(WS-CAT-COUNT)
025800             MOVE CAT-ENABLED TO WS-CAT-ENABLED(WS-CAT-COUNT)
025900     END-READ.
026000*
026100 P150-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500* SCAN THE PRODUCT MASTER ONLY TO COLLECT DISTINCT REFERENCED
026600* CATEGORY IDS, FOR THE INFORMATIONAL CROSS-CHECK BELOW
026700******************************************************************
026800 P160-LOAD-REFERENCED-IDS.
026900*
027000     READ PRODUCT-MASTER-IN
027100         AT END
027200             MOVE "Y" TO WS-PRODMIN-EOF-SW
027300         NOT AT END
027400             IF PROD-CAT-ID NOT EQUAL ZERO
027500                 ADD 1 TO WS-REF-CAT-COUNT
027600                 IF WS-REF-CAT-COUNT <= 200
027700                     MOVE PROD-CAT-ID
027800                         TO WS-REF-CAT-ID(WS-REF-CAT-COUNT)
027900                 END-IF
028000             END-IF
028100     END-READ.
028200*
028300 P160-EXIT.
028400     EXIT.
028500*
028600******************************************************************
028700* APPLY CA / CD / CE / CX TRANSACTIONS.  CODES BELONGING TO THE
028800* PRODUCT STEP (PA/PD/PQ) ARE SKIPPED - ICP0210 OWNS THOSE.
028900******************************************************************
029000 P200-PROCESS-TRANSACTIONS.
029100*
029200     READ TRANSACTION-IN
029300         AT END
029400             MOVE "Y" TO WS-TRANIN-EOF-SW
029500             GO TO P200-EXIT
029600     END-READ.
029700*
029800     EVALUATE TRUE
029900         WHEN TXN-IS-CATEGORY-ADD
030000             PERFORM P210-APPLY-CATEGORY-ADD    THRU P210-EXIT
030100         WHEN TXN-IS-CATEGORY-DELETE
030200             PERFORM P220-APPLY-CATEGORY-DELETE THRU P220-EXIT
030300         WHEN TXN-IS-CATEGORY-ENABLE
030400             PERFORM P230-APPLY-CATEGORY-ENABLE THRU P230-EXIT
030500         WHEN TXN-IS-CATEGORY-DISABLE
030600             PERFORM P240-APPLY-CATEGORY-DISABLE THRU P240-EXIT
030700         WHEN OTHER
030800             CONTINUE
030900     END-EVALUATE.
031000*
031100 P200-EXIT.
031200     EXIT.
031300*
031400 P210-APPLY-CATEGORY-ADD.
031500*
031600     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
031700     IF WS-FOUND-IDX > ZERO
031800         MOVE TXN-CA-NAME    TO WS-CAT-NAME(WS-FOUND-IDX)
031900         MOVE TXN-CA-DESC    TO WS-CAT-DESC(WS-FOUND-IDX)
032000         MOVE TXN-CA-ENABLED TO WS-CAT-ENABLED(WS-FOUND-IDX)
032100         ADD 1 TO WS-APPLIED-COUNT
032200     ELSE
032300         PERFORM P300-INSERT-CATEGORY THRU P300-EXIT
032400         ADD 1 TO WS-APPLIED-COUNT
032500     END-IF.
032600*
032700 P210-EXIT.
032800     EXIT.
032900*
033000 P220-APPLY-CATEGORY-DELETE.
033100*
033200     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
033300     IF WS-FOUND-IDX > ZERO
033400         PERFORM P310-REMOVE-CATEGORY THRU P310-EXIT
033500         ADD 1 TO WS-APPLIED-COUNT
033600     ELSE
033700         DISPLAY "ICP0110 - CD REJECTED, NOT FOUND, ID "
033800                 TXN-KEY-LOW4
033900         ADD 1 TO WS-REJECTED-COUNT
034000     END-IF.
034100*
034200 P220-EXIT.
034300     EXIT.
034400*
034500 P230-APPLY-CATEGORY-ENABLE.
034600*
034700     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
034800     IF WS-FOUND-IDX > ZERO
034900         MOVE "Y" TO WS-CAT-ENABLED(WS-FOUND-IDX)
035000         ADD 1 TO WS-APPLIED-COUNT
035100     ELSE
035200         DISPLAY "ICP0110 - CE REJECTED, NOT FOUND, ID "
035300                 TXN-KEY-LOW4
035400         ADD 1 TO WS-REJECTED-COUNT
035500     END-IF.
035600*
035700 P230-EXIT.
035800     EXIT.
035900*
036000 P240-APPLY-CATEGORY-DISABLE.
036100*
036200     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
036300     IF WS-FOUND-IDX > ZERO
036400         MOVE "N" TO WS-CAT-ENABLED(WS-FOUND-IDX)
036500         ADD 1 TO WS-APPLIED-COUNT
036600     ELSE
036700         DISPLAY "ICP0110 - CX REJECTED, NOT FOUND, ID "
036800                 TXN-KEY-LOW4
036900         ADD 1 TO WS-REJECTED-COUNT
037000     END-IF.
037100*
037200 P240-EXIT.
037300     EXIT.
037400*
037500******************************************************************
037600* INSERT A NEW CATEGORY IN ASCENDING CAT-ID ORDER, SHIFTING THE
037700* TABLE TAIL DOWN ONE SLOT
037800******************************************************************
037900 P300-INSERT-CATEGORY.
038000*
038100     MOVE 1 TO WS-INSERT-AT.
038200     PERFORM P301-ADVANCE-INSERT-POINT THRU P301-EXIT
038300         UNTIL WS-INSERT-AT > WS-CAT-COUNT
038400            OR WS-CAT-ID(WS-INSERT-AT) > TXN-KEY-LOW4.
038500*
038600     IF WS-INSERT-AT <= WS-CAT-COUNT
038700         MOVE WS-CAT-COUNT TO WS-SHIFT-FROM
038800         PERFORM P302-SHIFT-ONE-DOWN THRU P302-EXIT
038900             UNTIL WS-SHIFT-FROM < WS-INSERT-AT
039000     END-IF.
039100*
039200     ADD 1 TO WS-CAT-COUNT.
039300     MOVE TXN-KEY-LOW4  TO WS-CAT-ID(WS-INSERT-AT).
039400     MOVE TXN-CA-NAME   TO WS-CAT-NAME(WS-INSERT-AT).
039500     MOVE TXN-CA-DESC   TO WS-CAT-DESC(WS-INSERT-AT).
039600     MOVE TXN-CA-ENABLED TO WS-CAT-ENABLED(WS-INSERT-AT).
039700*
039800 P300-EXIT.
039900     EXIT.
040000*
040100 P301-ADVANCE-INSERT-POINT.
040200*
040300     ADD 1 TO WS-INSERT-AT.
040400*
040500 P301-EXIT.
040600     EXIT.
040700*
040800 P302-SHIFT-ONE-DOWN.
040900*
041000     MOVE WS-CAT-ID(WS-SHIFT-FROM)
041100         TO WS-CAT-ID(WS-SHIFT-FROM + 1).
041200     MOVE WS-CAT-NAME(WS-SHIFT-FROM)
041300         TO WS-CAT-NAME(WS-SHIFT-FROM + 1).
041400     MOVE WS-CAT-DESC(WS-SHIFT-FROM)
041500         TO WS-CAT-DESC(WS-SHIFT-FROM + 1).
041600     MOVE WS-CAT-ENABLED(WS-SHIFT-FROM)
041700         TO WS-CAT-ENABLED(WS-SHIFT-FROM + 1).
041800     SUBTRACT 1 FROM WS-SHIFT-FROM.
041900*
042000 P302-EXIT.
042100     EXIT.
042200*
042300******************************************************************
042400* REMOVE A CATEGORY, SHIFTING THE TABLE TAIL UP ONE SLOT
042500******************************************************************
042600 P310-REMOVE-CATEGORY.
042700*
042800     MOVE WS-FOUND-IDX TO WS-SHIFT-FROM.
042900     PERFORM P311-SHIFT-ONE-UP THRU P311-EXIT
043000         UNTIL WS-SHIFT-FROM >= WS-CAT-COUNT.
043100*
043200     SUBTRACT 1 FROM WS-CAT-COUNT.
043300*
043400 P310-EXIT.
043500     EXIT.
043600*
043700 P311-SHIFT-ONE-UP.
043800*
043900     MOVE WS-CAT-ID(WS-SHIFT-FROM + 1)
044000         TO WS-CAT-ID(WS-SHIFT-FROM).
044100     MOVE WS-CAT-NAME(WS-SHIFT-FROM + 1)
044200         TO WS-CAT-NAME(WS-SHIFT-FROM).
044300     MOVE WS-CAT-DESC(WS-SHIFT-FROM + 1)
044400         TO WS-CAT-DESC(WS-SHIFT-FROM).
044500     MOVE WS-CAT-ENABLED(WS-SHIFT-FROM + 1)
044600         TO WS-CAT-ENABLED(WS-SHIFT-FROM).
044700     ADD 1 TO WS-SHIFT-FROM.
044800*
044900 P311-EXIT.
045000     EXIT.
045100*
045200******************************************************************
045300* BINARY SEARCH THE IN-MEMORY CATEGORY TABLE BY CAT-ID
045400******************************************************************
045500 P500-FIND-BY-ID.
045600*
045700     MOVE ZERO TO WS-FOUND-IDX.
045800     MOVE 1           TO WS-SEARCH-LOW.
045900     MOVE WS-CAT-COUNT TO WS-SEARCH-HIGH.
046000*
046100     PERFORM P510-PROBE-MIDPOINT THRU P510-EXIT
046200         UNTIL WS-SEARCH-LOW > WS-SEARCH-HIGH.
046300*
046400 P500-EXIT.
046500     EXIT.
046600*
046700 P510-PROBE-MIDPOINT.
046800*
046900     COMPUTE WS-SEARCH-MID = (WS-SEARCH-LOW + WS-SEARCH-HIGH) / 2.
047000     IF WS-CAT-ID(WS-SEARCH-MID) = TXN-KEY-LOW4
047100         MOVE WS-SEARCH-MID TO WS-FOUND-IDX
047200         MOVE WS-SEARCH-HIGH TO WS-SEARCH-LOW
047300         SUBTRACT 1 FROM WS-SEARCH-LOW
047400     ELSE
047500         IF WS-CAT-ID(WS-SEARCH-MID) < TXN-KEY-LOW4
047600             COMPUTE WS-SEARCH-LOW = WS-SEARCH-MID + 1
047700         ELSE
047800             COMPUTE WS-SEARCH-HIGH = WS-SEARCH-MID - 1
047900         END-IF
048000     END-IF.
048100*
048200 P510-EXIT.
048300     EXIT.
048400*
048500******************************************************************
048600* EXACT-NAME LOOKUP - FIRST MATCH, LINEAR SCAN.  NAME FIELD IS
048700* SPACE-PADDED PIC X(20) SO AN EQUAL COMPARE IS TRAILING-SPACE
048800* INSENSITIVE WITHOUT ANY EXTRA TRIMMING LOGIC.
048900******************************************************************
049000 P520-FIND-BY-NAME-EXACT.
049100*
049200     MOVE ZERO TO WS-QUERY-FOUND-IDX.
049300     PERFORM P521-CHECK-ONE-NAME THRU P521-EXIT
049400         VARYING CAT-IDX FROM 1 BY 1
049500         UNTIL CAT-IDX > WS-CAT-COUNT
049600            OR WS-QUERY-FOUND-IDX > ZERO.
049700*
049800 P520-EXIT.
049900     EXIT.
050000*
050100 P521-CHECK-ONE-NAME.
050200*
050300     IF WS-CAT-NAME(CAT-IDX) = WS-QUERY-NAME
050400         MOVE CAT-IDX TO WS-QUERY-FOUND-IDX
050500     END-IF.
050600*
050700 P521-EXIT.
050800     EXIT.
050900*
051000******************************************************************
051100* SUBSTRING NAME SEARCH - CASE-INSENSITIVE PER THE MATCHING RULE,
051200* COUNTS EVERY TABLE ENTRY WHOSE NAME CONTAINS THE SEARCH STRING
051300* REGARDLESS OF CASE.  THE SEARCH STRING IS FOLDED TO UPPER CASE
051400* ONCE HERE; EACH CANDIDATE WINDOW IS FOLDED IN P532 BEFORE THE
051500* COMPARE.
051600******************************************************************
051700 P530-SEARCH-BY-NAME-SUBSTR.
051800*
051900     MOVE ZERO TO WS-QUERY-MATCH-COUNT.
052000     IF WS-QUERY-SUBSTR-LEN > ZERO
052100         MOVE WS-QUERY-SUBSTR TO WS-QUERY-SUBSTR-UC
052200         INSPECT WS-QUERY-SUBSTR-UC CONVERTING
052300             "abcdefghijklmnopqrstuvwxyz" TO
052400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
052500         COMPUTE WS-SUBSTR-MAX-POS = 21 - WS-QUERY-SUBSTR-LEN
052600         PERFORM P531-SCAN-ONE-NAME THRU P531-EXIT
052700             VARYING CAT-IDX FROM 1 BY 1
052800             UNTIL CAT-IDX > WS-CAT-COUNT
052900     END-IF.
053000*
053100 P530-EXIT.
053200     EXIT.
053300*
053400 P531-SCAN-ONE-NAME.
053500*
053600     MOVE "N" TO WS-SUBSTR-FOUND-SW.
053700     PERFORM P532-CHECK-ONE-POSITION THRU P532-EXIT
053800         VARYING WS-SUBSTR-POS FROM 1 BY 1
053900         UNTIL WS-SUBSTR-POS > WS-SUBSTR-MAX-POS
054000            OR SUBSTR-FOUND.
054100     IF SUBSTR-FOUND
054200         ADD 1 TO WS-QUERY-MATCH-COUNT
054300     END-IF.
054400*
054500 P531-EXIT.
054600     EXIT.
054700*
054800 P532-CHECK-ONE-POSITION.
054900*
055000     MOVE WS-CAT-NAME(CAT-IDX)(WS-SUBSTR-POS : WS-QUERY-SUBSTR-LEN)
055100         TO WS-NAME-WINDOW-UC(1 : WS-QUERY-SUBSTR-LEN).
055200     INSPECT WS-NAME-WINDOW-UC(1 : WS-QUERY-SUBSTR-LEN) CONVERTING
055300         "abcdefghijklmnopqrstuvwxyz" TO
055400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055500     IF WS-NAME-WINDOW-UC(1 : WS-QUERY-SUBSTR-LEN)
055600          = WS-QUERY-SUBSTR-UC(1 : WS-QUERY-SUBSTR-LEN)
055700         MOVE "Y" TO WS-SUBSTR-FOUND-SW
055800     END-IF.
055900*
056000 P532-EXIT.
056100     EXIT.
056200*
056300******************************************************************
056400* EXISTS-BY-NAME - EXACT NAME EQUALITY, TRAILING-SPACE
056500* INSENSITIVE (SEE P520).  REUSES THE EXACT-NAME LOOKUP.
056600******************************************************************
056700 P540-NAME-EXISTS.
056800*
056900     MOVE "N" TO WS-QUERY-EXISTS-SW.
057000     PERFORM P520-FIND-BY-NAME-EXACT THRU P520-EXIT.
057100     IF WS-QUERY-FOUND-IDX > ZERO
057200         MOVE "Y" TO WS-QUERY-EXISTS-SW
057300     END-IF.
057400*
057500 P540-EXIT.
057600     EXIT.
057700*
057800******************************************************************
057900* ENABLED-ONLY SELECTION - COUNTS TABLE ENTRIES WITH
058000* CAT-ENABLED = "Y"
058100******************************************************************
058200 P550-SELECT-ENABLED-ONLY.
058300*
058400     MOVE ZERO TO WS-ENABLED-COUNT.
058500     PERFORM P551-CHECK-ONE-ENABLED THRU P551-EXIT
058600         VARYING CAT-IDX FROM 1 BY 1
058700         UNTIL CAT-IDX > WS-CAT-COUNT.
058800*
058900 P550-EXIT.
059000     EXIT.
059100*
059200 P551-CHECK-ONE-ENABLED.
059300*
059400     IF WS-CAT-ENABLED(CAT-IDX) = "Y"
059500         ADD 1 TO WS-ENABLED-COUNT
059600     END-IF.
059700*
059800 P551-EXIT.
059900     EXIT.
060000*
060100******************************************************************
060200* DEMONSTRATES THE FOUR QUERY OPERATIONS AGAINST THE SETTLED
060300* TABLE, USING THE FIRST TABLE ENTRY'S OWN NAME AS THE EXACT-
060400* MATCH AND SUBSTRING SEARCH ARGUMENT (AUDIT PROOF THAT THE
060500* OLD OPERATOR-SCREEN LOOKUPS STILL WORK) - NOT DRIVEN OFF A
060600* TRANSACTION FILE, SINCE THE SERVICE ITSELF TAKES NO INPUT
060700* RECORD FOR A QUERY.
060800******************************************************************
060900 P600-RUN-QUERY-DEMO.
061000*
061100     IF WS-CAT-COUNT > ZERO
061200         MOVE WS-CAT-NAME(1)      TO WS-QUERY-NAME
061300         MOVE WS-CAT-NAME(1)(1:5) TO WS-QUERY-SUBSTR
061400         MOVE 5                   TO WS-QUERY-SUBSTR-LEN
061500         PERFORM P540-NAME-EXISTS            THRU P540-EXIT
061600         PERFORM P530-SEARCH-BY-NAME-SUBSTR  THRU P530-EXIT
061700     END-IF.
061800     PERFORM P550-SELECT-ENABLED-ONLY THRU P550-EXIT.
061900*
062000     MOVE "CATEGORY QUERY - EXISTS-BY-NAME (FIRST ENTRY): "
062100         TO WS-PRINT-TEXT.
062200     IF WS-QUERY-EXISTS
062300         MOVE "YES" TO WS-PRINT-TEXT(50:3)
062400     ELSE
062500         MOVE "NO"  TO WS-PRINT-TEXT(50:2)
062600     END-IF.
062700     MOVE ZERO TO WS-PRINT-NUM.
062800     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
062900     WRITE CTL-REPORT-LINE.
063000*
063100     MOVE "CATEGORY QUERY - NAME-SUBSTRING MATCH COUNT"
063200         TO WS-PRINT-TEXT.
063300     MOVE WS-QUERY-MATCH-COUNT TO WS-PRINT-NUM.
063400     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
063500     WRITE CTL-REPORT-LINE.
063600*
063700     MOVE "CATEGORY QUERY - ENABLED-ONLY SELECTION COUNT"
063800         TO WS-PRINT-TEXT.
063900     MOVE WS-ENABLED-COUNT TO WS-PRINT-NUM.
064000     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
064100     WRITE CTL-REPORT-LINE.
064200*
064300 P600-EXIT.
064400     EXIT.
064500*
064600******************************************************************
064700* WARN FOR EVERY DISTINCT PRODUCT-REFERENCED CATEGORY ID THAT
064800* DOES NOT EXIST IN THE SETTLED CATEGORY TABLE (INFO ONLY - NOT
064900* A REJECTION, SPEC DOES NOT REQUIRE THE CATEGORY TO EXIST)
065000******************************************************************
065100 P280-CROSS-CHECK-REFS.
065200*
065300     IF SUPPRESS-CROSS-CHECK
065400         GO TO P280-EXIT
065500     END-IF.
065600*
065700     MOVE ZERO TO WS-CROSS-CHECK-IDX.
065800     PERFORM P285-CHECK-ONE-REF THRU P285-EXIT
065900         VARYING WS-REF-IDX FROM 1 BY 1
066000         UNTIL WS-REF-IDX > WS-REF-CAT-COUNT
066100            OR WS-REF-IDX > 200.
066200*
066300 P280-EXIT.
066400     EXIT.
066500*
066600 P285-CHECK-ONE-REF.
066700*
066800     MOVE WS-REF-CAT-ID(WS-REF-IDX) TO TXN-KEY-LOW4.
066900     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
067000     IF WS-FOUND-IDX = ZERO
067100         DISPLAY "ICP0110 - WARNING, PRODUCT REFERENCES "
067200                 "UNKNOWN CATEGORY ID " WS-REF-CAT-ID(WS-REF-IDX)
067300     END-IF.
067400*
067500 P285-EXIT.
067600     EXIT.
067700*
067800******************************************************************
067900* WRITE THE SETTLED CATEGORY TABLE TO THE WORK FILE FOR ICP0410
068000******************************************************************
068100 P290-WRITE-CATEGORY-WORK.
068200*
068300     MOVE WS-CAT-ID(CAT-IDX)      TO CAT-ID.
068400     MOVE WS-CAT-NAME(CAT-IDX)    TO CAT-NAME.
068500     MOVE WS-CAT-DESC(CAT-IDX)    TO CAT-DESC.
068600     MOVE WS-CAT-ENABLED(CAT-IDX) TO CAT-ENABLED.
068700     MOVE CATEGORY-RECORD         TO WORK-CATEGORY-LINE.
068800     WRITE WORK-CATEGORY-LINE.
068900*
069000 P290-EXIT.
069100     EXIT.
069200*
069300******************************************************************
069400 P295-PRINT-COUNTS.
069500*
069600     MOVE "CATEGORY MAINTENANCE - TRANSACTIONS APPLIED"
069700         TO WS-PRINT-TEXT.
069800     MOVE WS-APPLIED-COUNT TO WS-PRINT-NUM.
069900     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
070000     WRITE CTL-REPORT-LINE.
070100*
070200     MOVE "CATEGORY MAINTENANCE - TRANSACTIONS REJECTED"
070300         TO WS-PRINT-TEXT.
070400     MOVE WS-REJECTED-COUNT TO WS-PRINT-NUM.
070500     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
070600     WRITE CTL-REPORT-LINE.
070700*
070800 P295-EXIT.
070900     EXIT.
071000*
071100******************************************************************
071200 P900-TERMINATE.
071300*
071400     CLOSE CATEGORY-MASTER-IN
071500           CATEGORY-MASTER-WORK
071600           PRODUCT-MASTER-IN
071700           TRANSACTION-IN
071800           CATEGORY-CONTROL-RPT.
071900*
072000 P900-EXIT.
072100     EXIT.
072200*
072300 END PROGRAM ICP0110.
