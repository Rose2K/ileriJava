000100******************************************************************
000200* PROGRAM:  ICP0930
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  SORT/SEARCH ENGINE - BUCKET SORT BY PRICE.  GIVEN A
000500*           MIN PRICE, MAX PRICE AND BUCKET COUNT, DISTRIBUTES
000600*           THE PASSED PRODUCT TABLE INTO BUCKETS BY THE INDEX
000700*           FORMULA BELOW, SORTS EACH BUCKET BY PRICE (ASCENDING
000800*           UNLESS LKS-SORT-DIRECTION IS SET TO DESCENDING), THEN
000900*           CONCATENATES THE BUCKETS BACK IN INDEX ORDER.
001000*           CALLED FROM ICP0410 TO BUILD THE PRICE-BAND SUMMARY.
001100******************************************************************
001200* CHANGE LOG
001300*   15/04/2024  AR   ICP-031  ORIGINAL BUCKET SORT, ADDED FOR THE
001400*                             PRICE-BAND SUMMARY ON THE INVENTORY
001500*                             VALUATION REPORT
001600*   09/09/2009  RLM  ICP-143  RESIZED BUCKET TABLE TO MATCH THE
001700*                             5000-ENTRY PRODUCT TABLE
001800*   30/04/2024  AR   ICP-036  BUCKET INDEX NOW TRUNCATED BY A
001900*                             PLAIN MOVE INTO A ZERO-DECIMAL
002000*                             COMP FIELD - COMPILER WOULD NOT
002100*                             ACCEPT THE OLDER LIBRARY-FUNCTION
002200*                             FORM
002300*   22/05/2024  AR   ICP-040  WS-RATIO-SCALED CHANGED FROM COMP-3
002400*                             TO COMP - NO OTHER TABLE IN THE ICP
002500*                             SUITE PACKS A WORK FIELD, SO THIS
002600*                             ONE SHOULD NOT EITHER.  NO CHANGE TO
002700*                             THE ARITHMETIC, JUST THE USAGE
002800*   22/05/2024  AR   ICP-039  P330 NOW HONORS LKS-SORT-DIRECTION -
002900*                             SELECTS THE HIGH PRICE OF THE PAIR
003000*                             INSTEAD OF THE LOW ONE ON A
003100*                             DESCENDING REQUEST
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    ICP0930.
003500 AUTHOR.        ANDRE FRANKLIN.
003600 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
003700 DATE-WRITTEN.  04/29/1986.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS VALID-CODE IS "A" THRU "Z".
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-BUCKET-CONTROL.
005300     05  WS-BUCKET-OF-ENTRY OCCURS 5000 TIMES
005400                                     PIC S9(04) COMP.
005500     05  FILLER                      PIC X(02).
005600*
005700 01  WS-BUCKET-ALPHA REDEFINES WS-BUCKET-CONTROL.
005800     05  FILLER                      PIC X(10002).
005900*
006000 01  WS-RANGE-AREA.
006100     05  WS-PRICE-SPAN               PIC S9(07)V99.
006200     05  WS-RATIO-SCALED             PIC S9(07)V9(04) COMP.
006300     05  FILLER                      PIC X(02).
006400*
006500 01  WS-RANGE-TRACE REDEFINES WS-RANGE-AREA
006600                                     PIC X(15).
006700*
006800 01  WS-WORK-SUBSCRIPTS.
006900     05  WS-ENTRY-IDX                PIC S9(06) COMP.
007000     05  WS-BUCKET-NUM                PIC S9(04) COMP.
007100     05  WS-OUT-IDX                  PIC S9(06) COMP.
007200     05  WS-SCAN-IDX                 PIC S9(06) COMP.
007300     05  WS-PASS-IDX                 PIC S9(06) COMP.
007400     05  FILLER                      PIC X(02).
007500*
007600 01  WS-WORK-SUB-ALPHA REDEFINES WS-WORK-SUBSCRIPTS
007700                                     PIC X(32).
007800*
007900 01  WS-SWAP-ENTRY.
008000     05  WS-SWAP-ID                  PIC 9(06).
008100     05  WS-SWAP-NAME                PIC X(30).
008200     05  WS-SWAP-DESC                PIC X(40).
008300     05  WS-SWAP-PRICE               PIC S9(07)V99.
008400     05  WS-SWAP-QTY                 PIC S9(05).
008500     05  WS-SWAP-CAT-ID              PIC 9(04).
008600     05  FILLER                      PIC X(04).
008700*
008800 01  WS-WORK-TABLE.
008900     05  WS-WORK-ENTRY OCCURS 5000 TIMES.
009000         10  WS-WORK-ID              PIC 9(06).
009100         10  WS-WORK-NAME            PIC X(30).
009200         10  WS-WORK-DESC            PIC X(40).
009300         10  WS-WORK-PRICE           PIC S9(07)V99.
009400         10  WS-WORK-QTY             PIC S9(05).
009500         10  WS-WORK-CAT-ID          PIC 9(04).
009600         10  WS-WORK-BUCKET          PIC S9(04) COMP.
009700         10  FILLER                  PIC X(02).
009800*
009900 LINKAGE SECTION.
010000*
010100     COPY "ICPSRTTB".
010200*
010300 01  LKS-BUCKET-PARM.
010400     05  LKS-MIN-PRICE               PIC S9(07)V99.
010500     05  LKS-MAX-PRICE               PIC S9(07)V99.
010600     05  LKS-BUCKET-COUNT            PIC S9(04) COMP.
010700     05  FILLER                      PIC X(05).
010800*
010900 PROCEDURE DIVISION USING LKS-PROD-TABLE-AREA LKS-BUCKET-PARM.
011000*
011100 MAIN-PROCEDURE.
011200*
011300     IF LKS-ENTRY-COUNT = ZERO
011400         GOBACK
011500     END-IF.
011600*
011700     COMPUTE WS-PRICE-SPAN = LKS-MAX-PRICE - LKS-MIN-PRICE.
011800*
011900     PERFORM P200-ASSIGN-BUCKETS THRU P200-EXIT
012000         VARYING WS-ENTRY-IDX FROM 1 BY 1
012100         UNTIL WS-ENTRY-IDX > LKS-ENTRY-COUNT.
012200*
012300     MOVE ZERO TO WS-OUT-IDX.
012400     PERFORM P300-COLLECT-ONE-BUCKET THRU P300-EXIT
012500         VARYING WS-BUCKET-NUM FROM ZERO BY 1
012600         UNTIL WS-BUCKET-NUM >= LKS-BUCKET-COUNT.
012700*
012800     PERFORM P500-COPY-WORK-BACK THRU P500-EXIT
012900         VARYING WS-OUT-IDX FROM 1 BY 1
013000         UNTIL WS-OUT-IDX > LKS-ENTRY-COUNT.
013100*
013200     GOBACK.
013300*
013400******************************************************************
013500* BUCKET INDEX = FLOOR(((PRICE-MIN)/(MAX-MIN)) * (COUNT-1)),
013600* CLAMPED TO 0 .. COUNT-1.  A ZERO SPAN PUTS EVERYTHING IN 0.
013700******************************************************************
013800 P200-ASSIGN-BUCKETS.
013900*
014000     IF WS-PRICE-SPAN = ZERO
014100         MOVE ZERO TO WS-BUCKET-OF-ENTRY(WS-ENTRY-IDX)
014200     ELSE
014300         COMPUTE WS-RATIO-SCALED =
014400             ((LKS-PROD-PRICE(WS-ENTRY-IDX) - LKS-MIN-PRICE)
014500                 / WS-PRICE-SPAN) * (LKS-BUCKET-COUNT - 1)
014600         MOVE WS-RATIO-SCALED
014700             TO WS-BUCKET-OF-ENTRY(WS-ENTRY-IDX)
014800         IF WS-BUCKET-OF-ENTRY(WS-ENTRY-IDX) < ZERO
014900             MOVE ZERO TO WS-BUCKET-OF-ENTRY(WS-ENTRY-IDX)
015000         END-IF
015100         IF WS-BUCKET-OF-ENTRY(WS-ENTRY-IDX) >
015200                 LKS-BUCKET-COUNT - 1
015300             COMPUTE WS-BUCKET-OF-ENTRY(WS-ENTRY-IDX) =
015400                 LKS-BUCKET-COUNT - 1
015500         END-IF
015600     END-IF.
015700*
015800 P200-EXIT.
015900     EXIT.
016000*
016100******************************************************************
016200* APPEND EVERY ENTRY ASSIGNED TO WS-BUCKET-NUM, IN ORIGINAL
016300* TABLE ORDER, TO THE WORK TABLE, THEN SELECTION-SORT THAT
016400* BUCKET'S SLICE OF THE WORK TABLE ASCENDING BY PRICE
016500******************************************************************
016600 P300-COLLECT-ONE-BUCKET.
016700*
016800     MOVE WS-OUT-IDX TO WS-PASS-IDX.
016900*
017000     PERFORM P310-APPEND-IF-MEMBER THRU P310-EXIT
017100         VARYING WS-ENTRY-IDX FROM 1 BY 1
017200         UNTIL WS-ENTRY-IDX > LKS-ENTRY-COUNT.
017300*
017400     PERFORM P320-SORT-BUCKET-SLICE THRU P320-EXIT
017500         VARYING WS-SCAN-IDX FROM WS-PASS-IDX BY 1
017600         UNTIL WS-SCAN-IDX >= WS-OUT-IDX.
017700*
017800 P300-EXIT.
017900     EXIT.
018000*
018100 P310-APPEND-IF-MEMBER.
018200*
018300     IF WS-BUCKET-OF-ENTRY(WS-ENTRY-IDX) = WS-BUCKET-NUM
018400         ADD 1 TO WS-OUT-IDX
018500         MOVE LKS-PROD-ID(WS-ENTRY-IDX)
018600             TO WS-WORK-ID(WS-OUT-IDX)
018700         MOVE LKS-PROD-NAME(WS-ENTRY-IDX)
018800             TO WS-WORK-NAME(WS-OUT-IDX)
018900         MOVE LKS-PROD-DESC(WS-ENTRY-IDX)
019000             TO WS-WORK-DESC(WS-OUT-IDX)
019100         MOVE LKS-PROD-PRICE(WS-ENTRY-IDX)
019200             TO WS-WORK-PRICE(WS-OUT-IDX)
019300         MOVE LKS-PROD-QTY(WS-ENTRY-IDX)
019400             TO WS-WORK-QTY(WS-OUT-IDX)
019500         MOVE LKS-PROD-CAT-ID(WS-ENTRY-IDX)
019600             TO WS-WORK-CAT-ID(WS-OUT-IDX)
019700     END-IF.
019800*
019900 P310-EXIT.
020000     EXIT.
020100*
020200******************************************************************
020300* SELECTION SORT OF THE SLICE WS-PASS-IDX+1 .. WS-OUT-IDX -
020400* SMALL BUCKETS, SO A SIMPLE SELECTION PASS IS ADEQUATE.  PICKS
020500* THE LOW PRICE OF THE PAIR UNLESS LKS-SORT-DESCENDING, IN WHICH
020600* CASE THE HIGH PRICE IS PICKED INSTEAD.
020700******************************************************************
020800 P320-SORT-BUCKET-SLICE.
020900*
021000     PERFORM P330-SELECT-ONE-MIN THRU P330-EXIT
021100         VARYING WS-ENTRY-IDX FROM WS-SCAN-IDX + 1 BY 1
021200         UNTIL WS-ENTRY-IDX > WS-OUT-IDX.
021300*
021400 P320-EXIT.
021500     EXIT.
021600*
021700 P330-SELECT-ONE-MIN.
021800*
021900     IF (LKS-SORT-ASCENDING  AND WS-WORK-PRICE(WS-ENTRY-IDX)
022000             < WS-WORK-PRICE(WS-SCAN-IDX))
022100     OR (LKS-SORT-DESCENDING AND WS-WORK-PRICE(WS-ENTRY-IDX)
022200             > WS-WORK-PRICE(WS-SCAN-IDX))
022300         MOVE WS-WORK-ID(WS-SCAN-IDX)      TO WS-SWAP-ID
022400         MOVE WS-WORK-NAME(WS-SCAN-IDX)    TO WS-SWAP-NAME
022500         MOVE WS-WORK-DESC(WS-SCAN-IDX)    TO WS-SWAP-DESC
022600         MOVE WS-WORK-PRICE(WS-SCAN-IDX)   TO WS-SWAP-PRICE
022700         MOVE WS-WORK-QTY(WS-SCAN-IDX)     TO WS-SWAP-QTY
022800         MOVE WS-WORK-CAT-ID(WS-SCAN-IDX)  TO WS-SWAP-CAT-ID
022900*
023000         MOVE WS-WORK-ID(WS-ENTRY-IDX)     TO WS-WORK-ID(WS-SCAN-IDX)
023100         MOVE WS-WORK-NAME(WS-ENTRY-IDX)   TO WS-WORK-NAME(WS-SCAN-IDX)
023200         MOVE WS-WORK-DESC(WS-ENTRY-IDX)   TO WS-WORK-DESC(WS-SCAN-IDX)
023300         MOVE WS-WORK-PRICE(WS-ENTRY-IDX)  TO WS-WORK-PRICE(WS-SCAN-IDX)
023400         MOVE WS-WORK-QTY(WS-ENTRY-IDX)    TO WS-WORK-QTY(WS-SCAN-IDX)
023500         MOVE WS-WORK-CAT-ID(WS-ENTRY-IDX) TO WS-WORK-CAT-ID(WS-SCAN-IDX)
023600*
023700         MOVE WS-SWAP-ID      TO WS-WORK-ID(WS-ENTRY-IDX)
023800         MOVE WS-SWAP-NAME    TO WS-WORK-NAME(WS-ENTRY-IDX)
023900         MOVE WS-SWAP-DESC    TO WS-WORK-DESC(WS-ENTRY-IDX)
024000         MOVE WS-SWAP-PRICE   TO WS-WORK-PRICE(WS-ENTRY-IDX)
024100         MOVE WS-SWAP-QTY     TO WS-WORK-QTY(WS-ENTRY-IDX)
024200         MOVE WS-SWAP-CAT-ID  TO WS-WORK-CAT-ID(WS-ENTRY-IDX)
024300     END-IF.
024400*
024500 P330-EXIT.
024600     EXIT.
024700*
024800******************************************************************
024900* COPY THE WORK TABLE (NOW IN BUCKET-INDEX, THEN PRICE, ORDER)
025000* BACK INTO THE CALLER'S TABLE
025100******************************************************************
025200 P500-COPY-WORK-BACK.
025300*
025400     MOVE WS-WORK-ID(WS-OUT-IDX)      TO LKS-PROD-ID(WS-OUT-IDX).
025500     MOVE WS-WORK-NAME(WS-OUT-IDX)    TO LKS-PROD-NAME(WS-OUT-IDX).
025600     MOVE WS-WORK-DESC(WS-OUT-IDX)    TO LKS-PROD-DESC(WS-OUT-IDX).
025700     MOVE WS-WORK-PRICE(WS-OUT-IDX)   TO LKS-PROD-PRICE(WS-OUT-IDX).
025800     MOVE WS-WORK-QTY(WS-OUT-IDX)     TO LKS-PROD-QTY(WS-OUT-IDX).
025900     MOVE WS-WORK-CAT-ID(WS-OUT-IDX)  TO LKS-PROD-CAT-ID(WS-OUT-IDX).
026000*
026100 P500-EXIT.
026200     EXIT.
026300*
026400 END PROGRAM ICP0930.
