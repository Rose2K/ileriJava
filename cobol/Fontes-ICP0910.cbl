000100******************************************************************
000200* PROGRAM:  ICP0910
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  SORT/SEARCH ENGINE - MERGE SORT.  SORTS THE PASSED
000500*           PRODUCT TABLE BY LKS-PROD-PRICE, ASCENDING UNLESS
000600*           LKS-SORT-DIRECTION IS SET TO DESCENDING.  STABLE -
000700*           ON EQUAL PRICES THE LEFT RUN IS TAKEN FIRST SO INPUT
000800*           ORDER IS PRESERVED BETWEEN TIES.  CALLED FROM ICP0410
000900*           AS THE PRODUCTION SORT PATH FOR THE VALUATION REPORT.
001000******************************************************************
001100* CHANGE LOG
001200*   02/04/2024  AR   ICP-028  ORIGINAL MERGE SORT, REPLACES THE
001300*                             SORT VERB FOR IN-MEMORY PRICE ORDER
001400*   03/04/2024  AR   ICP-029  ADDED STABILITY RULE - LEFT RUN
001500*                             WINS TIES PER AUDIT REQUEST
001600*   09/09/2009  RLM  ICP-143  RESIZED WORK TABLE TO 5000 ENTRIES
001700*   21/05/2024  AR   ICP-039  HONOR LKS-SORT-DIRECTION SO P310
001800*                             CAN TAKE THE HIGHER PRICE FIRST ON
001900*                             A DESCENDING REQUEST - STABILITY
002000*                             RULE STILL HOLDS, LEFT RUN WINS TIES
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    ICP0910.
002400 AUTHOR.        ANDRE FRANKLIN.
002500 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
002600 DATE-WRITTEN.  04/02/1986.
002700 DATE-COMPILED.
002800 SECURITY.      UNCLASSIFIED.
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-CODE IS "A" THRU "Z".
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100 01  WS-MERGE-CONTROL.
004200     05  WS-MERGE-WIDTH              PIC S9(06) COMP VALUE 1.
004300     05  WS-MERGE-LEFT-START         PIC S9(06) COMP.
004400     05  WS-MERGE-MID                PIC S9(06) COMP.
004500     05  WS-MERGE-RIGHT-END          PIC S9(06) COMP.
004600     05  FILLER                      PIC X(02).
004700*
004800 01  WS-MERGE-TRACE REDEFINES WS-MERGE-CONTROL.
004900     05  WS-MERGE-TRACE-ALPHA        PIC X(26).
005000*
005100 01  WS-SCAN-POINTERS.
005200     05  WS-LEFT-PTR                 PIC S9(06) COMP.
005300     05  WS-RIGHT-PTR                PIC S9(06) COMP.
005400     05  WS-OUT-PTR                  PIC S9(06) COMP.
005500     05  FILLER                      PIC X(02).
005600*
005700 01  WS-SCAN-ALPHA REDEFINES WS-SCAN-POINTERS
005800                                     PIC X(20).
005900*
006000 01  WS-WORK-TABLE.
006100     05  WS-WORK-ENTRY OCCURS 5000 TIMES.
006200         10  WS-WORK-ID              PIC 9(06).
006300         10  WS-WORK-NAME            PIC X(30).
006400         10  WS-WORK-DESC            PIC X(40).
006500         10  WS-WORK-PRICE           PIC S9(07)V99.
006600         10  WS-WORK-QTY             PIC S9(05).
006700         10  WS-WORK-CAT-ID          PIC 9(04).
006800         10  FILLER                  PIC X(04).
006900*
007000 01  WS-WORK-ALPHA REDEFINES WS-WORK-TABLE.
007100     05  FILLER                      PIC X(490000).
007200*
007300 LINKAGE SECTION.
007400*
007500     COPY "ICPSRTTB".
007600*
007700 PROCEDURE DIVISION USING LKS-PROD-TABLE-AREA.
007800*
007900 MAIN-PROCEDURE.
008000*
008100     MOVE 1 TO WS-MERGE-WIDTH.
008200     PERFORM P200-MERGE-PASS THRU P200-EXIT
008300         UNTIL WS-MERGE-WIDTH >= LKS-ENTRY-COUNT.
008400*
008500     GOBACK.
008600*
008700******************************************************************
008800* ONE MERGE PASS - MERGE EVERY ADJACENT PAIR OF RUNS OF THE
008900* CURRENT WIDTH, THEN DOUBLE THE WIDTH FOR THE NEXT PASS
009000******************************************************************
009100 P200-MERGE-PASS.
009200*
009300     MOVE 1 TO WS-MERGE-LEFT-START.
009400     PERFORM P210-MERGE-ONE-PAIR THRU P210-EXIT
009500         UNTIL WS-MERGE-LEFT-START > LKS-ENTRY-COUNT.
009600*
009700     COMPUTE WS-MERGE-WIDTH = WS-MERGE-WIDTH * 2.
009800*
009900 P200-EXIT.
010000     EXIT.
010100*
010200 P210-MERGE-ONE-PAIR.
010300*
010400     COMPUTE WS-MERGE-MID =
010500         WS-MERGE-LEFT-START + WS-MERGE-WIDTH - 1.
010600     IF WS-MERGE-MID > LKS-ENTRY-COUNT
010700         MOVE LKS-ENTRY-COUNT TO WS-MERGE-MID
010800     END-IF.
010900*
011000     COMPUTE WS-MERGE-RIGHT-END =
011100         WS-MERGE-LEFT-START + (2 * WS-MERGE-WIDTH) - 1.
011200     IF WS-MERGE-RIGHT-END > LKS-ENTRY-COUNT
011300         MOVE LKS-ENTRY-COUNT TO WS-MERGE-RIGHT-END
011400     END-IF.
011500*
011600     IF WS-MERGE-MID < WS-MERGE-RIGHT-END
011700         PERFORM P300-MERGE-RUNS THRU P300-EXIT
011800     END-IF.
011900*
012000     COMPUTE WS-MERGE-LEFT-START =
012100         WS-MERGE-LEFT-START + (2 * WS-MERGE-WIDTH).
012200*
012300 P210-EXIT.
012400     EXIT.
012500*
012600******************************************************************
012700* MERGE LKS-PROD-ENTRY(LEFT-START .. MID) WITH
012800* LKS-PROD-ENTRY(MID+1 .. RIGHT-END) INTO WS-WORK-TABLE, THEN
012900* COPY THE MERGED RANGE BACK.  ON EQUAL PRICE THE LEFT RUN IS
013000* TAKEN FIRST - THIS IS THE STABILITY RULE.
013100******************************************************************
013200 P300-MERGE-RUNS.
013300*
013400     MOVE WS-MERGE-LEFT-START TO WS-LEFT-PTR.
013500     COMPUTE WS-RIGHT-PTR = WS-MERGE-MID + 1.
013600     MOVE WS-MERGE-LEFT-START TO WS-OUT-PTR.
013700*
013800     PERFORM P310-TAKE-LOWER THRU P310-EXIT
013900         UNTIL WS-LEFT-PTR > WS-MERGE-MID
014000            OR WS-RIGHT-PTR > WS-MERGE-RIGHT-END.
014100*
014200     PERFORM P320-DRAIN-LEFT THRU P320-EXIT
014300         UNTIL WS-LEFT-PTR > WS-MERGE-MID.
014400*
014500     PERFORM P330-DRAIN-RIGHT THRU P330-EXIT
014600         UNTIL WS-RIGHT-PTR > WS-MERGE-RIGHT-END.
014700*
014800     PERFORM P340-COPY-BACK THRU P340-EXIT
014900         VARYING WS-OUT-PTR FROM WS-MERGE-LEFT-START BY 1
015000         UNTIL WS-OUT-PTR > WS-MERGE-RIGHT-END.
015100*
015200 P300-EXIT.
015300     EXIT.
015400*
015500 P310-TAKE-LOWER.
015600*
015700     IF (LKS-SORT-ASCENDING  AND LKS-PROD-PRICE(WS-LEFT-PTR)
015800             <= LKS-PROD-PRICE(WS-RIGHT-PTR))
015900     OR (LKS-SORT-DESCENDING AND LKS-PROD-PRICE(WS-LEFT-PTR)
016000             >= LKS-PROD-PRICE(WS-RIGHT-PTR))
016100         SET LKS-IDX TO WS-LEFT-PTR
016200         PERFORM P350-COPY-ENTRY-TO-WORK THRU P350-EXIT
016300         ADD 1 TO WS-LEFT-PTR
016400     ELSE
016500         SET LKS-IDX TO WS-RIGHT-PTR
016600         PERFORM P350-COPY-ENTRY-TO-WORK THRU P350-EXIT
016700         ADD 1 TO WS-RIGHT-PTR
016800     END-IF.
016900     ADD 1 TO WS-OUT-PTR.
017000*
017100 P310-EXIT.
017200     EXIT.
017300*
017400 P320-DRAIN-LEFT.
017500*
017600     MOVE LKS-PROD-ID(WS-LEFT-PTR)    TO WS-WORK-ID(WS-OUT-PTR).
017700     MOVE LKS-PROD-NAME(WS-LEFT-PTR)  TO WS-WORK-NAME(WS-OUT-PTR).
017800     MOVE LKS-PROD-DESC(WS-LEFT-PTR)  TO WS-WORK-DESC(WS-OUT-PTR).
017900     MOVE LKS-PROD-PRICE(WS-LEFT-PTR) TO WS-WORK-PRICE(WS-OUT-PTR).
018000     MOVE LKS-PROD-QTY(WS-LEFT-PTR)   TO WS-WORK-QTY(WS-OUT-PTR).
018100     MOVE LKS-PROD-CAT-ID(WS-LEFT-PTR)
018200         TO WS-WORK-CAT-ID(WS-OUT-PTR).
018300     ADD 1 TO WS-LEFT-PTR.
018400     ADD 1 TO WS-OUT-PTR.
018500*
018600 P320-EXIT.
018700     EXIT.
018800*
018900 P330-DRAIN-RIGHT.
019000*
019100     MOVE LKS-PROD-ID(WS-RIGHT-PTR)    TO WS-WORK-ID(WS-OUT-PTR).
019200     MOVE LKS-PROD-NAME(WS-RIGHT-PTR)  TO WS-WORK-NAME(WS-OUT-PTR).
019300     MOVE LKS-PROD-DESC(WS-RIGHT-PTR)  TO WS-WORK-DESC(WS-OUT-PTR).
019400     MOVE LKS-PROD-PRICE(WS-RIGHT-PTR) TO WS-WORK-PRICE(WS-OUT-PTR).
019500     MOVE LKS-PROD-QTY(WS-RIGHT-PTR)   TO WS-WORK-QTY(WS-OUT-PTR).
019600     MOVE LKS-PROD-CAT-ID(WS-RIGHT-PTR)
019700         TO WS-WORK-CAT-ID(WS-OUT-PTR).
019800     ADD 1 TO WS-RIGHT-PTR.
019900     ADD 1 TO WS-OUT-PTR.
020000*
020100 P330-EXIT.
020200     EXIT.
020300*
020400 P340-COPY-BACK.
020500*
020600     MOVE WS-WORK-ID(WS-OUT-PTR)   TO LKS-PROD-ID(WS-OUT-PTR).
020700     MOVE WS-WORK-NAME(WS-OUT-PTR) TO LKS-PROD-NAME(WS-OUT-PTR).
020800     MOVE WS-WORK-DESC(WS-OUT-PTR) TO LKS-PROD-DESC(WS-OUT-PTR).
020900     MOVE WS-WORK-PRICE(WS-OUT-PTR)
021000         TO LKS-PROD-PRICE(WS-OUT-PTR).
021100     MOVE WS-WORK-QTY(WS-OUT-PTR)  TO LKS-PROD-QTY(WS-OUT-PTR).
021200     MOVE WS-WORK-CAT-ID(WS-OUT-PTR)
021300         TO LKS-PROD-CAT-ID(WS-OUT-PTR).
021400*
021500 P340-EXIT.
021600     EXIT.
021700*
021800******************************************************************
021900* COPY ONE SOURCE ENTRY (SUBSCRIPT SUPPLIED BY THE CALLER VIA
022000* LKS-IDX) INTO THE WORK TABLE AT THE CURRENT OUTPUT POSITION
022100******************************************************************
022200 P350-COPY-ENTRY-TO-WORK.
022300*
022400     MOVE LKS-PROD-ID(LKS-IDX)    TO WS-WORK-ID(WS-OUT-PTR).
022500     MOVE LKS-PROD-NAME(LKS-IDX)  TO WS-WORK-NAME(WS-OUT-PTR).
022600     MOVE LKS-PROD-DESC(LKS-IDX)  TO WS-WORK-DESC(WS-OUT-PTR).
022700     MOVE LKS-PROD-PRICE(LKS-IDX) TO WS-WORK-PRICE(WS-OUT-PTR).
022800     MOVE LKS-PROD-QTY(LKS-IDX)   TO WS-WORK-QTY(WS-OUT-PTR).
022900     MOVE LKS-PROD-CAT-ID(LKS-IDX)
023000         TO WS-WORK-CAT-ID(WS-OUT-PTR).
023100*
023200 P350-EXIT.
023300     EXIT.
023400*
023500 END PROGRAM ICP0910.
