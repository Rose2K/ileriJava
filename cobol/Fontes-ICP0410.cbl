000100******************************************************************
000200* PROGRAM:  ICP0410
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  INVENTORY ANALYTICS AND VALUATION REPORT.  READS THE
000500*           SETTLED CATEGORY AND PRODUCT MASTERS PRODUCED BY THE
000600*           ICP0110/ICP0210 MAINTENANCE STEPS, COMPUTES TOTAL
000700*           INVENTORY VALUE, LOW-STOCK COUNT AND THE MOST
000800*           EXPENSIVE PRODUCT, APPLIES THE PRICE-ABOVE-AVERAGE,
000900*           PRICE-RANGE AND NAME-SUBSTRING SELECTIONS AS COUNTED
001000*           DEMONSTRATION LINES, DRIVES THE SORT/SEARCH ENGINE
001100*           SUBPROGRAMS AS A CROSS-CHECK, THEN PRINTS THE
001200*           CATEGORIZED INVENTORY VALUATION REPORT (CONTROL
001300*           BREAK ON CATEGORY NAME, VIA SORT) WITH CATEGORY AND
001400*           GRAND TOTALS PLUS THE ADDITIONAL SUMMARY LINES.
001500******************************************************************
001600* CHANGE LOG
001700*   01/05/1986  AR   ICP-026  ORIGINAL PRODUCT-LISTING REPORT
001800*                             (STRAIGHT DUMP OF THE MASTER, NO
001900*                             BREAKS OR TOTALS) RETIRED AND
002000*                             REWRITTEN AS THE INVENTORY
002100*                             VALUATION BATCH REPORT
002200*   05/05/1986  AR   ICP-027  ADDED THE CATEGORY CONTROL BREAK,
002300*                             FOLDED IN FROM THE PURCHASE-LIST
002400*                             REPORT'S SORT/OUTPUT-PROCEDURE SHAPE
002500*   09/04/2024  AR   ICP-035  ADDED THE SORT-ENGINE CROSS-CHECK
002600*                             AND NEAREST-AVERAGE-PRICE LINES
002700*   14/06/1985  JBC  ICP-011  ADDED LOW-STOCK AND MOST-EXPENSIVE
002800*                             SUMMARY LINES
002900*   11/09/1998  TWK  ICP-Y2K  REVIEWED - NO 2-DIGIT YEAR FIELDS
003000*   09/09/2009  RLM  ICP-143  EXPANDED PRODUCT TABLE TO 5000
003100*                             ENTRIES, CATEGORY TABLE TO 500
003200*   18/11/2011  RLM  ICP-158  ADDED PRICE-ABOVE-AVERAGE, PRICE-
003300*                             RANGE AND NAME-SUBSTRING SELECTION
003400*                             COUNTS TO THE SUMMARY SECTION - AUD
003500*                             IT ASKED WHY THE REPORT COULD NOT
003600*                             SHOW THE OLD SELECTION QUERIES ARE
003700*                             STILL WORKING AGAINST THE TABLE
003800*   22/05/2024  AR   ICP-038  NAME-SUBSTRING SEARCH AT P540 NOW
003900*                             FOLDS BOTH OPERANDS TO UPPER CASE
004000*                             BEFORE COMPARING - NOTHING ON THE
004100*                             PRODUCT MASTER ACTUALLY FORCES NAME
004200*                             FIELDS TO UPPER CASE ON INPUT, SO A
004300*                             LOWER-CASE TRANSACTION NAME WAS
004400*                             SILENTLY FAILING TO MATCH
004500*   22/05/2024  AR   ICP-039  ADDED UPSI-1 / RUN-DESCENDING-PRICE-
004600*                             DEMO - WHEN ON, RE-RUNS THE QUICK
004700*                             SORT ON THE SAME TABLE WITH
004800*                             LKS-SORT-DIRECTION SET TO DESCENDING
004900*                             AND PRINTS THE RESULTING HIGH-PRICE
005000*                             ENTRY ON THE SUMMARY SECTION
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    ICP0410.
005400 AUTHOR.        ANDRE FRANKLIN.
005500 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
005600 DATE-WRITTEN.  01/05/1986.
005700 DATE-COMPILED.
005800 SECURITY.      UNCLASSIFIED.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-370.
006300 OBJECT-COMPUTER.  IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS VALID-CODE IS "A" THRU "Z"
006700     UPSI-0 ON STATUS IS SUPPRESS-SORT-ENGINE-CHECK
006800     UPSI-1 ON STATUS IS RUN-DESCENDING-PRICE-DEMO.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CATEGORY-MASTER-WORK  ASSIGN TO CATMWORK
007300         ORGANIZATION   IS LINE SEQUENTIAL
007400         ACCESS         IS SEQUENTIAL
007500         FILE STATUS    IS WS-FS-CATMWORK.
007600*
007700     SELECT PRODUCT-MASTER-IN     ASSIGN TO PRODMOUT
007800         ORGANIZATION   IS LINE SEQUENTIAL
007900         ACCESS         IS SEQUENTIAL
008000         FILE STATUS    IS WS-FS-PRODMOUT.
008100*
008200     SELECT INVENTORY-REPORT      ASSIGN TO INVRPT
008300         ORGANIZATION   IS LINE SEQUENTIAL
008400         ACCESS         IS SEQUENTIAL
008500         FILE STATUS    IS WS-FS-INVRPT.
008600*
008700     SELECT SORT-WORKFILE         ASSIGN TO SRTWORK
008800         ORGANIZATION   IS LINE SEQUENTIAL
008900         ACCESS         IS SEQUENTIAL.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  CATEGORY-MASTER-WORK.
009500     COPY "ICPCAT".
009600*
009700 FD  PRODUCT-MASTER-IN.
009800     COPY "ICPPROD".
009900*
010000 FD  INVENTORY-REPORT.
010100 01  INV-REPORT-LINE                 PIC X(132).
010200*
010300 SD  SORT-WORKFILE.
010400 01  SD-CATEGORY-DETAIL.
010500     05  SD-CAT-NAME                 PIC X(20).
010600     05  SD-PROD-ID                  PIC 9(06).
010700     05  SD-PROD-NAME                PIC X(30).
010800     05  SD-PROD-PRICE               PIC S9(07)V99.
010900     05  SD-PROD-QTY                 PIC S9(05).
011000     05  SD-PROD-EXT-VALUE           PIC S9(09)V99.
011100     05  FILLER                      PIC X(02).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500 01  WS-RUN-INFO.
011600     05  WS-RUN-DATE-NUM             PIC 9(08).
011700     05  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-NUM
011800                                     PIC X(08).
011900     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUM.
012000         10  WS-RUN-CCYY             PIC 9(04).
012100         10  WS-RUN-MM               PIC 9(02).
012200         10  WS-RUN-DD               PIC 9(02).
012300     05  FILLER                      PIC X(02).
012400*
012500 01  WS-FILE-STATUS-GROUP.
012600     05  WS-FS-CATMWORK              PIC X(02).
012700         88  WS-FS-CATMWORK-OK       VALUE "00".
012800         88  WS-FS-CATMWORK-EOF      VALUE "10".
012900     05  WS-FS-PRODMOUT              PIC X(02).
013000         88  WS-FS-PRODMOUT-OK       VALUE "00".
013100         88  WS-FS-PRODMOUT-EOF      VALUE "10".
013200     05  WS-FS-INVRPT                PIC X(02).
013300         88  WS-FS-INVRPT-OK         VALUE "00".
013400     05  FILLER                      PIC X(02).
013500*
013600 01  WS-FILE-STATUS-ALPHA REDEFINES WS-FILE-STATUS-GROUP
013700                                     PIC X(08).
013800*
013900 77  WS-CATMWORK-EOF-SW          PIC X(01) VALUE "N".
014000     88  CATMWORK-EOF            VALUE "Y".
014100 77  WS-PRODMOUT-EOF-SW          PIC X(01) VALUE "N".
014200     88  PRODMOUT-EOF            VALUE "Y".
014300 77  WS-SORT-RETURN-EOF-SW       PIC X(01) VALUE "N".
014400     88  SORT-RETURN-EOF         VALUE "Y".
014500*
014600 01  WS-CATEGORY-TABLE.
014700     05  WS-CAT-ENTRY OCCURS 500 TIMES INDEXED BY CAT-IDX.
014800         10  WS-CAT-ID               PIC 9(04).
014900         10  WS-CAT-NAME             PIC X(20).
015000         10  FILLER                  PIC X(04).
015100*
015200 77  WS-CAT-COUNT                    PIC S9(04) COMP VALUE ZERO.
015300 77  WS-CAT-FOUND-IDX                PIC S9(04) COMP VALUE ZERO.
015400 77  WS-CAT-SEARCH-LOW               PIC S9(04) COMP.
015500 77  WS-CAT-SEARCH-HIGH              PIC S9(04) COMP.
015600 77  WS-CAT-SEARCH-MID               PIC S9(04) COMP.
015700*
015800 01  WS-PRODUCT-TABLE.
015900     05  WS-PROD-ENTRY OCCURS 5000 TIMES INDEXED BY PROD-IDX.
016000         10  WS-PROD-ID              PIC 9(06).
016100         10  WS-PROD-NAME            PIC X(30).
016200         10  WS-PROD-DESC            PIC X(40).
016300         10  WS-PROD-PRICE           PIC S9(07)V99.
016400         10  WS-PROD-QTY             PIC S9(05).
016500         10  WS-PROD-CAT-ID          PIC 9(04).
016600         10  FILLER                  PIC X(04).
016700*
016800 77  WS-PROD-COUNT                   PIC S9(06) COMP VALUE ZERO.
016900*
017000 01  WS-TOTALS-AREA.
017100     05  WS-TOTAL-VALUE              PIC S9(11)V99 VALUE ZERO.
017200     05  WS-PRICE-SUM                PIC S9(11)V99 VALUE ZERO.
017300     05  WS-AVERAGE-PRICE            PIC S9(07)V99 VALUE ZERO.
017400     05  WS-LOW-STOCK-COUNT          PIC S9(05) COMP VALUE ZERO.
017500     05  WS-MOST-EXP-IDX             PIC S9(06) COMP VALUE ZERO.
017600     05  WS-MIN-PRICE                PIC S9(07)V99 VALUE ZERO.
017700     05  WS-MIN-PRICE-SET-SW         PIC X(01) VALUE "N".
017800         88  WS-MIN-PRICE-SET        VALUE "Y".
017900     05  FILLER                      PIC X(02).
018000*
018100 01  WS-TOTALS-TRACE REDEFINES WS-TOTALS-AREA
018200                                     PIC X(45).
018300*
018400 77  WS-EXT-VALUE-WORK                PIC S9(09)V99.
018500*
018600******************************************************************
018700* FILTER/SELECTION DEMONSTRATION COUNTS - SEE P520 THRU P542.
018800* EXERCISES THE PRICE-ABOVE-AVERAGE, PRICE-RANGE AND NAME-
018900* SUBSTRING SELECTION RULES AGAINST THE SETTLED TABLE THE SAME
019000* WAY THE OLD OPERATOR-SCREEN QUERIES DID, SO THE REPORT CAN
019100* PROVE THE SELECTIONS STILL WORK WITHOUT A NEW TRANSACTION FILE.
019200******************************************************************
019300 01  WS-FILTER-AREA.
019400     05  WS-PRICE-FILTER-COUNT       PIC S9(05) COMP VALUE ZERO.
019500     05  WS-RANGE-SELECT-COUNT       PIC S9(05) COMP VALUE ZERO.
019600     05  WS-NAME-SEARCH-COUNT        PIC S9(05) COMP VALUE ZERO.
019700     05  WS-NAME-SEARCH-TEXT         PIC X(05) VALUE SPACES.
019800     05  WS-NAME-SEARCH-TEXT-UC      PIC X(05) VALUE SPACES.
019900     05  WS-NAME-WINDOW-UC           PIC X(05) VALUE SPACES.
020000     05  WS-NAME-SCAN-POS            PIC S9(02) COMP.
020100     05  WS-NAME-MATCH-SW            PIC X(01) VALUE "N".
020200         88  WS-NAME-MATCH           VALUE "Y".
020300     05  FILLER                      PIC X(02).
020400*
020500 01  WS-FILTER-TRACE REDEFINES WS-FILTER-AREA
020600                                     PIC X(32).
020700*
020800******************************************************************
020900* SORT/SEARCH ENGINE WORK AREAS - EACH MATCHES THE ICPSRTTB
021000* LINKAGE LAYOUT BYTE FOR BYTE SO IT CAN BE PASSED BY REFERENCE
021100* ON THE CALL.  ONE TABLE PER ENGINE SUBPROGRAM KEEPS THE QUICK
021200* SORT RESULT SEPARATE FROM THE MERGE SORT RESULT FOR THE
021300* CROSS-CHECK AT P620.
021400******************************************************************
021500 01  WS-MERGE-TABLE-AREA.
021600     05  WS-MRG-ENTRY-COUNT          PIC S9(06) COMP.
021700     05  WS-MRG-PROD-ENTRY OCCURS 5000 TIMES INDEXED BY MRG-IDX.
021800         10  WS-MRG-PROD-ID          PIC 9(06).
021900         10  WS-MRG-PROD-NAME        PIC X(30).
022000         10  WS-MRG-PROD-DESC        PIC X(40).
022100         10  WS-MRG-PROD-PRICE       PIC S9(07)V99.
022200         10  WS-MRG-PROD-QTY         PIC S9(05).
022300         10  WS-MRG-PROD-CAT-ID      PIC 9(04).
022400     05  WS-MRG-SORT-DIRECTION       PIC X(01) VALUE "A".
022500     05  FILLER                      PIC X(05).
022600*
022700 01  WS-QUICK-TABLE-AREA.
022800     05  WS-QCK-ENTRY-COUNT          PIC S9(06) COMP.
022900     05  WS-QCK-PROD-ENTRY OCCURS 5000 TIMES INDEXED BY QCK-IDX.
023000         10  WS-QCK-PROD-ID          PIC 9(06).
023100         10  WS-QCK-PROD-NAME        PIC X(30).
023200         10  WS-QCK-PROD-DESC        PIC X(40).
023300         10  WS-QCK-PROD-PRICE       PIC S9(07)V99.
023400         10  WS-QCK-PROD-QTY         PIC S9(05).
023500         10  WS-QCK-PROD-CAT-ID      PIC 9(04).
023600     05  WS-QCK-SORT-DIRECTION       PIC X(01) VALUE "A".
023700     05  FILLER                      PIC X(05).
023800*
023900 01  WS-BUCKET-TABLE-AREA.
024000     05  WS-BKT-ENTRY-COUNT          PIC S9(06) COMP.
024100     05  WS-BKT-PROD-ENTRY OCCURS 5000 TIMES INDEXED BY BKT-IDX.
024200         10  WS-BKT-PROD-ID          PIC 9(06).
024300         10  WS-BKT-PROD-NAME        PIC X(30).
024400         10  WS-BKT-PROD-DESC        PIC X(40).
024500         10  WS-BKT-PROD-PRICE       PIC S9(07)V99.
024600         10  WS-BKT-PROD-QTY         PIC S9(05).
024700         10  WS-BKT-PROD-CAT-ID      PIC 9(04).
024800     05  WS-BKT-SORT-DIRECTION       PIC X(01) VALUE "A".
024900     05  FILLER                      PIC X(05).
025000*
025100 01  WS-BUCKET-PARM-AREA.
025200     05  WS-BKT-MIN-PRICE            PIC S9(07)V99.
025300     05  WS-BKT-MAX-PRICE            PIC S9(07)V99.
025400     05  WS-BKT-COUNT                PIC S9(04) COMP VALUE 5.
025500     05  FILLER                      PIC X(05).
025600*
025700 01  WS-BUCKET-PARM-TRACE REDEFINES WS-BUCKET-PARM-AREA
025800                                     PIC X(21).
025900*
026000 01  WS-SEARCH-PARM-AREA.
026100     05  WS-SRCH-TARGET-PRICE        PIC S9(07)V99.
026200     05  WS-SRCH-FOUND-POSITION      PIC S9(06) COMP.
026300     05  WS-SRCH-FOUND-SWITCH        PIC X(01).
026400         88  WS-SRCH-FOUND           VALUE "Y".
026500         88  WS-SRCH-NOT-FOUND       VALUE "N".
026600     05  FILLER                      PIC X(03).
026700*
026800 77  WS-CROSS-CHECK-SWITCH           PIC X(01) VALUE "N".
026900     88  SORT-ENGINE-CROSS-CHECK-OK  VALUE "Y".
027000*
027100 77  WS-NEAREST-PRICE-IDX            PIC S9(06) COMP VALUE ZERO.
027200*
027300******************************************************************
027400* CATEGORY-BREAK AND REPORT-LINE AREAS
027500******************************************************************
027600 01  WS-BREAK-AREA.
027700     05  WS-PRIOR-CAT-NAME           PIC X(20) VALUE SPACES.
027800     05  WS-FIRST-DETAIL-SW          PIC X(01) VALUE "Y".
027900         88  WS-FIRST-DETAIL         VALUE "Y".
028000     05  WS-CAT-PROD-COUNT           PIC S9(05) COMP VALUE ZERO.
028100     05  WS-CAT-VALUE-SUM            PIC S9(11)V99 VALUE ZERO.
028200     05  WS-GRAND-PROD-COUNT         PIC S9(06) COMP VALUE ZERO.
028300     05  WS-GRAND-VALUE-SUM          PIC S9(11)V99 VALUE ZERO.
028400     05  FILLER                      PIC X(02).
028500*
028600 01  WS-HEADING-1.
028700     05  FILLER                      PIC X(01) VALUE SPACES.
028800     05  FILLER                      PIC X(40) VALUE
028900             "MERCADO SUPPLY - INVENTORY VALUATION".
029000     05  FILLER                      PIC X(59) VALUE SPACES.
029100     05  FILLER                      PIC X(10) VALUE "RUN DATE: ".
029200     05  WS-HDG-RUN-DATE             PIC X(08) VALUE SPACES.
029300     05  FILLER                      PIC X(14) VALUE SPACES.
029400*
029500 01  WS-HEADING-2.
029600     05  FILLER                      PIC X(07) VALUE SPACES.
029700     05  FILLER                      PIC X(10) VALUE "PRODUCT-ID".
029800     05  FILLER                      PIC X(03) VALUE SPACES.
029900     05  FILLER                      PIC X(30) VALUE "NAME".
030000     05  FILLER                      PIC X(04) VALUE SPACES.
030100     05  FILLER                      PIC X(12) VALUE "PRICE".
030200     05  FILLER                      PIC X(03) VALUE SPACES.
030300     05  FILLER                      PIC X(05) VALUE "QTY".
030400     05  FILLER                      PIC X(06) VALUE SPACES.
030500     05  FILLER                      PIC X(14) VALUE "VALUE".
030600     05  FILLER                      PIC X(38) VALUE SPACES.
030700*
030800 01  WS-CAT-HEADING-LINE.
030900     05  FILLER                      PIC X(02) VALUE SPACES.
031000     05  FILLER                      PIC X(09) VALUE "CATEGORY:".
031100     05  FILLER                      PIC X(01) VALUE SPACES.
031200     05  WS-HDG-CAT-NAME             PIC X(20) VALUE SPACES.
031300     05  FILLER                      PIC X(100) VALUE SPACES.
031400*
031500 01  WS-DETAIL-LINE.
031600     05  FILLER                      PIC X(05) VALUE SPACES.
031700     05  WS-DET-PROD-ID               PIC Z(5)9.
031800     05  FILLER                      PIC X(03) VALUE SPACES.
031900     05  WS-DET-PROD-NAME            PIC X(30) VALUE SPACES.
032000     05  FILLER                      PIC X(01) VALUE SPACES.
032100     05  WS-DET-PRICE                PIC ZZ,ZZZ,ZZ9.99.
032200     05  FILLER                      PIC X(02) VALUE SPACES.
032300     05  WS-DET-QTY                  PIC ZZZZ9.
032400     05  FILLER                      PIC X(03) VALUE SPACES.
032500     05  WS-DET-EXT-VALUE            PIC ZZZ,ZZZ,ZZ9.99.
032600     05  FILLER                      PIC X(38) VALUE SPACES.
032700*
032800 01  WS-CAT-TOTAL-LINE.
032900     05  FILLER                      PIC X(02) VALUE SPACES.
033000     05  FILLER                      PIC X(20) VALUE
033100             "CATEGORY TOTAL COUNT".
033200     05  WS-CTL-COUNT                PIC ZZZZ9.
033300     05  FILLER                      PIC X(03) VALUE SPACES.
033400     05  FILLER                      PIC X(06) VALUE "VALUE ".
033500     05  WS-CTL-VALUE                PIC ZZZ,ZZZ,ZZ9.99.
033600     05  FILLER                      PIC X(67) VALUE SPACES.
033700*
033800 01  WS-GRAND-TOTAL-LINE.
033900     05  FILLER                      PIC X(02) VALUE SPACES.
034000     05  FILLER                      PIC X(17) VALUE
034100             "GRAND TOTAL COUNT".
034200     05  WS-GTL-COUNT                PIC ZZZZZ9.
034300     05  FILLER                      PIC X(03) VALUE SPACES.
034400     05  FILLER                      PIC X(06) VALUE "VALUE ".
034500     05  WS-GTL-VALUE                PIC ZZZ,ZZZ,ZZ9.99.
034600     05  FILLER                      PIC X(66) VALUE SPACES.
034700*
034800 01  WS-SUMMARY-LINE.
034900     05  FILLER                      PIC X(02) VALUE SPACES.
035000     05  WS-SUM-TEXT                 PIC X(100) VALUE SPACES.
035100     05  FILLER                      PIC X(30) VALUE SPACES.
035200*
035300 77  WS-SUM-NUM-5                    PIC ZZZZ9.
035400 77  WS-SUM-PRICE                    PIC ZZ,ZZZ,ZZ9.99.
035500 77  WS-SUM-ID-6                     PIC Z(5)9.
035600*
035700 PROCEDURE DIVISION.
035800*
035900 MAIN-PROCEDURE.
036000*
036100     PERFORM P100-INITIALIZE             THRU P100-EXIT.
036200     PERFORM P150-LOAD-CATEGORY-TABLE     THRU P150-EXIT
036300         UNTIL CATMWORK-EOF.
036400     PERFORM P160-LOAD-PRODUCT-TABLE       THRU P160-EXIT
036500         UNTIL PRODMOUT-EOF.
036600*
036700     PERFORM P500-COMPUTE-TOTALS          THRU P500-EXIT.
036800     PERFORM P520-PRICE-ABOVE-AVERAGE-SEL THRU P520-EXIT.
036900     PERFORM P530-PRICE-RANGE-SEL          THRU P530-EXIT.
037000     PERFORM P540-NAME-SEARCH-SEL          THRU P540-EXIT.
037100     PERFORM P600-RUN-SORT-ENGINE         THRU P600-EXIT.
037200*
037300     PERFORM P700-PRINT-HEADINGS          THRU P700-EXIT.
037400     PERFORM P730-PRINT-CATEGORY-LISTING  THRU P730-EXIT.
037500     PERFORM P780-PRINT-SUMMARY           THRU P780-EXIT.
037600*
037700     PERFORM P900-TERMINATE               THRU P900-EXIT.
037800*
037900     GOBACK.
038000*
038100******************************************************************
038200 P100-INITIALIZE.
038300*
038400     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
038500*
038600     OPEN INPUT  CATEGORY-MASTER-WORK
038700                 PRODUCT-MASTER-IN.
038800     OPEN OUTPUT INVENTORY-REPORT.
038900*
039000     IF NOT WS-FS-CATMWORK-OK
039100         DISPLAY "ICP0410 - ERROR OPENING CATMWORK FS "
039200                 WS-FS-CATMWORK
039300         MOVE 16 TO RETURN-CODE
039400         GOBACK
039500     END-IF.
039600*
039700 P100-EXIT.
039800     EXIT.
039900*
040000******************************************************************
040100* CATEGORY MASTER IS CARRIED IN ASCENDING CAT-ID ORDER ALREADY
040200******************************************************************
040300 P150-LOAD-CATEGORY-TABLE.
040400*
040500     READ CATEGORY-MASTER-WORK
040600         AT END
040700             MOVE "Y" TO WS-CATMWORK-EOF-SW
040800         NOT AT END
040900             ADD 1 TO WS-CAT-COUNT
041000             MOVE CAT-ID   TO WS-CAT-ID(WS-CAT-COUNT)
041100             MOVE CAT-NAME TO WS-CAT-NAME(WS-CAT-COUNT)
041200     END-READ.
041300*
041400 P150-EXIT.
041500     EXIT.
041600*
041700******************************************************************
041800* PRODUCT MASTER IS CARRIED IN ASCENDING PROD-ID ORDER ALREADY
041900******************************************************************
042000 P160-LOAD-PRODUCT-TABLE.
042100*
042200     READ PRODUCT-MASTER-IN
042300         AT END
042400             MOVE "Y" TO WS-PRODMOUT-EOF-SW
042500         NOT AT END
042600             ADD 1 TO WS-PROD-COUNT
042700             MOVE PROD-ID      TO WS-PROD-ID(WS-PROD-COUNT)
042800             MOVE PROD-NAME    TO WS-PROD-NAME(WS-PROD-COUNT)
042900             MOVE PROD-DESC    TO WS-PROD-DESC(WS-PROD-COUNT)
043000             MOVE PROD-PRICE   TO WS-PROD-PRICE(WS-PROD-COUNT)
043100             MOVE PROD-QTY     TO WS-PROD-QTY(WS-PROD-COUNT)
043200             MOVE PROD-CAT-ID  TO WS-PROD-CAT-ID(WS-PROD-COUNT)
043300     END-READ.
043400*
043500 P160-EXIT.
043600     EXIT.
043700*
043800******************************************************************
043900* ANALYTICS - TOTAL VALUE, LOW-STOCK COUNT, MOST EXPENSIVE
044000* PRODUCT (FIRST-ENCOUNTERED MAXIMUM WINS), AVERAGE PRICE
044100******************************************************************
044200 P500-COMPUTE-TOTALS.
044300*
044400     MOVE ZERO TO WS-TOTAL-VALUE WS-PRICE-SUM WS-LOW-STOCK-COUNT
044500                  WS-MOST-EXP-IDX WS-MIN-PRICE.
044600     MOVE "N" TO WS-MIN-PRICE-SET-SW.
044700*
044800     IF WS-PROD-COUNT > ZERO
044900         PERFORM P510-ACCUMULATE-ONE-PRODUCT THRU P510-EXIT
045000             VARYING PROD-IDX FROM 1 BY 1
045100             UNTIL PROD-IDX > WS-PROD-COUNT
045200*
045300         COMPUTE WS-AVERAGE-PRICE ROUNDED =
045400             WS-PRICE-SUM / WS-PROD-COUNT
045500     END-IF.
045600*
045700 P500-EXIT.
045800     EXIT.
045900*
046000 P510-ACCUMULATE-ONE-PRODUCT.
046100*
046200     COMPUTE WS-EXT-VALUE-WORK =
046300         WS-PROD-PRICE(PROD-IDX) * WS-PROD-QTY(PROD-IDX).
046400     ADD WS-EXT-VALUE-WORK TO WS-TOTAL-VALUE.
046500     ADD WS-PROD-PRICE(PROD-IDX) TO WS-PRICE-SUM.
046600*
046700     IF WS-PROD-QTY(PROD-IDX) < 10
046800         ADD 1 TO WS-LOW-STOCK-COUNT
046900     END-IF.
047000*
047100     IF WS-MOST-EXP-IDX = ZERO
047200         OR WS-PROD-PRICE(PROD-IDX) >
047300             WS-PROD-PRICE(WS-MOST-EXP-IDX)
047400         SET WS-MOST-EXP-IDX TO PROD-IDX
047500     END-IF.
047600*
047700     IF NOT WS-MIN-PRICE-SET
047800         OR WS-PROD-PRICE(PROD-IDX) < WS-MIN-PRICE
047900         MOVE WS-PROD-PRICE(PROD-IDX) TO WS-MIN-PRICE
048000         MOVE "Y" TO WS-MIN-PRICE-SET-SW
048100     END-IF.
048200*
048300 P510-EXIT.
048400     EXIT.
048500*
048600******************************************************************
048700* PRICE-ABOVE-AVERAGE SELECTION - COUNTS PRODUCTS PRICED STRICTLY
048800* OVER THE AVERAGE COMPUTED AT P500.  SAME SELECTION THE OLD
048900* OPERATOR SCREEN CALLED "PRICE HIGHER THAN", DRIVEN HERE OFF
049000* THE AVERAGE SO THE DEMONSTRATION COUNT IS DATA-DRIVEN, NOT A
049100* HARD-CODED CONSTANT.
049200******************************************************************
049300 P520-PRICE-ABOVE-AVERAGE-SEL.
049400*
049500     MOVE ZERO TO WS-PRICE-FILTER-COUNT.
049600     PERFORM P521-CHECK-ONE-PRICE THRU P521-EXIT
049700         VARYING PROD-IDX FROM 1 BY 1
049800         UNTIL PROD-IDX > WS-PROD-COUNT.
049900*
050000 P520-EXIT.
050100     EXIT.
050200*
050300 P521-CHECK-ONE-PRICE.
050400*
050500     IF WS-PROD-PRICE(PROD-IDX) > WS-AVERAGE-PRICE
050600         ADD 1 TO WS-PRICE-FILTER-COUNT
050700     END-IF.
050800*
050900 P521-EXIT.
051000     EXIT.
051100*
051200******************************************************************
051300* PRICE-RANGE SELECTION - COUNTS PRODUCTS PRICED FROM THE LOW OF
051400* THE TABLE UP THROUGH THE AVERAGE, INCLUSIVE ON BOTH ENDS.  USES
051500* THE MINIMUM PRICE TRACKED AT P510 SO THE RANGE IS ALWAYS A
051600* REAL BAND PRESENT IN THE DATA, NOT A GUESSED CONSTANT.
051700******************************************************************
051800 P530-PRICE-RANGE-SEL.
051900*
052000     MOVE ZERO TO WS-RANGE-SELECT-COUNT.
052100     PERFORM P531-CHECK-ONE-RANGE THRU P531-EXIT
052200         VARYING PROD-IDX FROM 1 BY 1
052300         UNTIL PROD-IDX > WS-PROD-COUNT.
052400*
052500 P530-EXIT.
052600     EXIT.
052700*
052800 P531-CHECK-ONE-RANGE.
052900*
053000     IF WS-PROD-PRICE(PROD-IDX) >= WS-MIN-PRICE
053100         AND WS-PROD-PRICE(PROD-IDX) <= WS-AVERAGE-PRICE
053200         ADD 1 TO WS-RANGE-SELECT-COUNT
053300     END-IF.
053400*
053500 P531-EXIT.
053600     EXIT.
053700*
053800******************************************************************
053900* NAME-SUBSTRING SEARCH - COUNTS PRODUCTS WHOSE NAME CONTAINS THE
054000* FIRST FIVE CHARACTERS OF THE MOST EXPENSIVE PRODUCT'S NAME,
054100* REGARDLESS OF CASE.  THE SEARCH TEXT IS FOLDED TO UPPER CASE
054200* ONCE HERE AT P540; EACH CANDIDATE WINDOW IS FOLDED AT P542
054300* BEFORE THE COMPARE - THE PRODUCT MASTER DOES NOT FORCE NAMES
054400* TO UPPER CASE ON INPUT.
054500******************************************************************
054600 P540-NAME-SEARCH-SEL.
054700*
054800     MOVE ZERO TO WS-NAME-SEARCH-COUNT.
054900     MOVE SPACES TO WS-NAME-SEARCH-TEXT.
055000     IF WS-MOST-EXP-IDX > ZERO
055100         MOVE WS-PROD-NAME(WS-MOST-EXP-IDX)(1:5)
055200             TO WS-NAME-SEARCH-TEXT
055300         MOVE WS-NAME-SEARCH-TEXT TO WS-NAME-SEARCH-TEXT-UC
055400         INSPECT WS-NAME-SEARCH-TEXT-UC CONVERTING
055500             "abcdefghijklmnopqrstuvwxyz" TO
055600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
055700         PERFORM P541-SCAN-ONE-NAME THRU P541-EXIT
055800             VARYING PROD-IDX FROM 1 BY 1
055900             UNTIL PROD-IDX > WS-PROD-COUNT
056000     END-IF.
056100*
056200 P540-EXIT.
056300     EXIT.
056400*
056500 P541-SCAN-ONE-NAME.
056600*
056700     MOVE "N" TO WS-NAME-MATCH-SW.
056800     PERFORM P542-CHECK-ONE-POSITION THRU P542-EXIT
056900         VARYING WS-NAME-SCAN-POS FROM 1 BY 1
057000         UNTIL WS-NAME-SCAN-POS > 26
057100            OR WS-NAME-MATCH.
057200     IF WS-NAME-MATCH
057300         ADD 1 TO WS-NAME-SEARCH-COUNT
057400     END-IF.
057500*
057600 P541-EXIT.
057700     EXIT.
057800*
057900 P542-CHECK-ONE-POSITION.
058000*
058100     MOVE WS-PROD-NAME(PROD-IDX)(WS-NAME-SCAN-POS : 5)
058200         TO WS-NAME-WINDOW-UC.
058300     INSPECT WS-NAME-WINDOW-UC CONVERTING
058400         "abcdefghijklmnopqrstuvwxyz" TO
058500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
058600     IF WS-NAME-WINDOW-UC
058700          = WS-NAME-SEARCH-TEXT-UC
058800         MOVE "Y" TO WS-NAME-MATCH-SW
058900     END-IF.
059000*
059100 P542-EXIT.
059200     EXIT.
059300*
059400******************************************************************
059500* DRIVE THE SORT/SEARCH ENGINE SUBPROGRAMS.  THE MERGE SORT
059600* RESULT IS THE PRODUCTION PRICE ORDER; THE QUICK SORT RESULT
059700* IS A PARALLEL RUN KEPT ONLY TO CONFIRM THE TWO ALGORITHMS
059800* AGREE (SAME HIGH-PRICE ENTRY LANDS LAST IN BOTH).  THE BUCKET
059900* SORT IS EXERCISED FOR THE SAME REASON BUT ITS OUTPUT IS NOT
060000* CARRIED TO THE PRINTED REPORT.  UNDER UPSI-1 THE QUICK SORT IS
060100* RUN A SECOND TIME, DESCENDING, TO DEMONSTRATE THE HIGH-TO-LOW
060200* PRICE ORDER - SEE P780 FOR THE SUMMARY LINE IT PRODUCES.
060300******************************************************************
060400 P600-RUN-SORT-ENGINE.
060500*
060600     MOVE "N" TO WS-CROSS-CHECK-SWITCH.
060700*
060800     IF WS-PROD-COUNT = ZERO
060900         GO TO P600-EXIT
061000     END-IF.
061100*
061200     PERFORM P610-BUILD-ENGINE-TABLES THRU P610-EXIT.
061300*
061400     CALL "ICP0910" USING WS-MERGE-TABLE-AREA.
061500     CALL "ICP0920" USING WS-QUICK-TABLE-AREA.
061600*
061700     MOVE WS-BKT-PROD-PRICE(1)           TO WS-BKT-MIN-PRICE.
061800     MOVE WS-BKT-PROD-PRICE(1)           TO WS-BKT-MAX-PRICE.
061900     PERFORM P615-FIND-BUCKET-RANGE THRU P615-EXIT
062000         VARYING BKT-IDX FROM 1 BY 1
062100         UNTIL BKT-IDX > WS-PROD-COUNT.
062200     CALL "ICP0930" USING WS-BUCKET-TABLE-AREA
062300                           WS-BUCKET-PARM-AREA.
062400*
062500     IF NOT SUPPRESS-SORT-ENGINE-CHECK
062600         PERFORM P620-CROSS-CHECK-SORTS THRU P620-EXIT
062700     END-IF.
062800*
062900     IF RUN-DESCENDING-PRICE-DEMO
063000         MOVE "D" TO WS-QCK-SORT-DIRECTION
063100         CALL "ICP0920" USING WS-QUICK-TABLE-AREA
063200     END-IF.
063300*
063400     MOVE WS-MRG-PROD-PRICE(WS-PROD-COUNT) TO WS-SRCH-TARGET-PRICE.
063500     CALL "ICP0940" USING WS-MERGE-TABLE-AREA WS-SEARCH-PARM-AREA.
063600*
063700     MOVE WS-AVERAGE-PRICE TO WS-SRCH-TARGET-PRICE.
063800     CALL "ICP0950" USING WS-MERGE-TABLE-AREA WS-SEARCH-PARM-AREA.
063900     MOVE WS-SRCH-FOUND-POSITION TO WS-NEAREST-PRICE-IDX.
064000*
064100 P600-EXIT.
064200     EXIT.
064300*
064400 P610-BUILD-ENGINE-TABLES.
064500*
064600     MOVE WS-PROD-COUNT TO WS-MRG-ENTRY-COUNT
064700                            WS-QCK-ENTRY-COUNT
064800                            WS-BKT-ENTRY-COUNT.
064900*
065000     PERFORM P611-COPY-ONE-PRODUCT THRU P611-EXIT
065100         VARYING PROD-IDX FROM 1 BY 1
065200         UNTIL PROD-IDX > WS-PROD-COUNT.
065300*
065400 P610-EXIT.
065500     EXIT.
065600*
065700 P611-COPY-ONE-PRODUCT.
065800*
065900     SET MRG-IDX QCK-IDX BKT-IDX TO PROD-IDX.
066000*
066100     MOVE WS-PROD-ID(PROD-IDX)      TO WS-MRG-PROD-ID(MRG-IDX)
066200                                        WS-QCK-PROD-ID(QCK-IDX)
066300                                        WS-BKT-PROD-ID(BKT-IDX).
066400     MOVE WS-PROD-NAME(PROD-IDX)    TO WS-MRG-PROD-NAME(MRG-IDX)
066500                                        WS-QCK-PROD-NAME(QCK-IDX)
066600                                        WS-BKT-PROD-NAME(BKT-IDX).
066700     MOVE WS-PROD-DESC(PROD-IDX)    TO WS-MRG-PROD-DESC(MRG-IDX)
066800                                        WS-QCK-PROD-DESC(QCK-IDX)
066900                                        WS-BKT-PROD-DESC(BKT-IDX).
067000     MOVE WS-PROD-PRICE(PROD-IDX)   TO WS-MRG-PROD-PRICE(MRG-IDX)
067100                                        WS-QCK-PROD-PRICE(QCK-IDX)
067200                                        WS-BKT-PROD-PRICE(BKT-IDX).
067300     MOVE WS-PROD-QTY(PROD-IDX)     TO WS-MRG-PROD-QTY(MRG-IDX)
067400                                        WS-QCK-PROD-QTY(QCK-IDX)
067500                                        WS-BKT-PROD-QTY(BKT-IDX).
067600     MOVE WS-PROD-CAT-ID(PROD-IDX)  TO WS-MRG-PROD-CAT-ID(MRG-IDX)
067700                                        WS-QCK-PROD-CAT-ID(QCK-IDX)
067800                                        WS-BKT-PROD-CAT-ID(BKT-IDX).
067900*
068000 P611-EXIT.
068100     EXIT.
068200*
068300 P615-FIND-BUCKET-RANGE.
068400*
068500     IF WS-BKT-PROD-PRICE(BKT-IDX) < WS-BKT-MIN-PRICE
068600         MOVE WS-BKT-PROD-PRICE(BKT-IDX) TO WS-BKT-MIN-PRICE
068700     END-IF.
068800     IF WS-BKT-PROD-PRICE(BKT-IDX) > WS-BKT-MAX-PRICE
068900         MOVE WS-BKT-PROD-PRICE(BKT-IDX) TO WS-BKT-MAX-PRICE
069000     END-IF.
069100*
069200 P615-EXIT.
069300     EXIT.
069400*
069500******************************************************************
069600* BOTH SORTS ARE ASCENDING BY PRICE, SO THE LAST TABLE ENTRY
069700* MUST CARRY THE SAME PRICE IN BOTH RESULTS WHEN THE TWO
069800* ALGORITHMS AGREE
069900******************************************************************
070000 P620-CROSS-CHECK-SORTS.
070100*
070200     IF WS-MRG-PROD-PRICE(WS-PROD-COUNT) =
070300             WS-QCK-PROD-PRICE(WS-PROD-COUNT)
070400         MOVE "Y" TO WS-CROSS-CHECK-SWITCH
070500     END-IF.
070600*
070700 P620-EXIT.
070800     EXIT.
070900*
071000******************************************************************
071100* BINARY SEARCH THE IN-MEMORY CATEGORY TABLE BY CAT-ID
071200******************************************************************
071300 P630-FIND-CATEGORY-BY-ID.
071400*
071500     MOVE ZERO TO WS-CAT-FOUND-IDX.
071600     MOVE 1 TO WS-CAT-SEARCH-LOW.
071700     MOVE WS-CAT-COUNT TO WS-CAT-SEARCH-HIGH.
071800*
071900     PERFORM P635-PROBE-CATEGORY-MIDPOINT THRU P635-EXIT
072000         UNTIL WS-CAT-SEARCH-LOW > WS-CAT-SEARCH-HIGH
072100            OR WS-CAT-FOUND-IDX > ZERO.
072200*
072300 P630-EXIT.
072400     EXIT.
072500*
072600 P635-PROBE-CATEGORY-MIDPOINT.
072700*
072800     COMPUTE WS-CAT-SEARCH-MID =
072900         (WS-CAT-SEARCH-LOW + WS-CAT-SEARCH-HIGH) / 2.
073000*
073100     IF WS-CAT-ID(WS-CAT-SEARCH-MID) = WS-PROD-CAT-ID(PROD-IDX)
073200         MOVE WS-CAT-SEARCH-MID TO WS-CAT-FOUND-IDX
073300     ELSE
073400         IF WS-CAT-ID(WS-CAT-SEARCH-MID) < WS-PROD-CAT-ID(PROD-IDX)
073500             COMPUTE WS-CAT-SEARCH-LOW = WS-CAT-SEARCH-MID + 1
073600         ELSE
073700             COMPUTE WS-CAT-SEARCH-HIGH = WS-CAT-SEARCH-MID - 1
073800         END-IF
073900     END-IF.
074000*
074100 P635-EXIT.
074200     EXIT.
074300*
074400******************************************************************
074500* CATEGORY-GROUPED LISTING VIA SORT.  PRODUCTS WITH NO CATEGORY
074600* (PROD-CAT-ID = 0 OR UNMATCHED) ARE EXCLUDED FROM THE INPUT
074700* PROCEDURE, SO THEY NEVER APPEAR IN THE GROUPED SECTION OR THE
074800* CATEGORY TOTALS - MATCHES THE ANALYTICS GROUPING RULE.
074900******************************************************************
075000 P700-PRINT-HEADINGS.
075100*
075200     MOVE WS-RUN-DATE-ALPHA TO WS-HDG-RUN-DATE.
075300     MOVE WS-HEADING-1 TO INV-REPORT-LINE.
075400     WRITE INV-REPORT-LINE.
075500     MOVE WS-HEADING-2 TO INV-REPORT-LINE.
075600     WRITE INV-REPORT-LINE.
075700*
075800 P700-EXIT.
075900     EXIT.
076000*
076100 P730-PRINT-CATEGORY-LISTING.
076200*
076300     SORT SORT-WORKFILE
076400             ON ASCENDING  KEY SD-CAT-NAME
076500             ON ASCENDING  KEY SD-PROD-ID
076600         INPUT  PROCEDURE IS P740-RELEASE-PRODUCTS THRU P740-EXIT
076700         OUTPUT PROCEDURE IS P750-RETURN-PRODUCTS  THRU P750-EXIT.
076800*
076900 P730-EXIT.
077000     EXIT.
077100*
077200 P740-RELEASE-PRODUCTS.
077300*
077400     IF WS-PROD-COUNT > ZERO
077500         PERFORM P745-RELEASE-ONE-PRODUCT THRU P745-EXIT
077600             VARYING PROD-IDX FROM 1 BY 1
077700             UNTIL PROD-IDX > WS-PROD-COUNT
077800     END-IF.
077900*
078000 P740-EXIT.
078100     EXIT.
078200*
078300 P745-RELEASE-ONE-PRODUCT.
078400*
078500     IF WS-PROD-CAT-ID(PROD-IDX) NOT = ZERO
078600         PERFORM P630-FIND-CATEGORY-BY-ID THRU P630-EXIT
078700         IF WS-CAT-FOUND-IDX > ZERO
078800             MOVE WS-CAT-NAME(WS-CAT-FOUND-IDX) TO SD-CAT-NAME
078900             MOVE WS-PROD-ID(PROD-IDX)    TO SD-PROD-ID
079000             MOVE WS-PROD-NAME(PROD-IDX)  TO SD-PROD-NAME
079100             MOVE WS-PROD-PRICE(PROD-IDX) TO SD-PROD-PRICE
079200             MOVE WS-PROD-QTY(PROD-IDX)   TO SD-PROD-QTY
079300             COMPUTE SD-PROD-EXT-VALUE =
079400                 WS-PROD-PRICE(PROD-IDX) * WS-PROD-QTY(PROD-IDX)
079500             RELEASE SD-CATEGORY-DETAIL
079600         END-IF
079700     END-IF.
079800*
079900 P745-EXIT.
080000     EXIT.
080100*
080200 P750-RETURN-PRODUCTS.
080300*
080400     MOVE SPACES TO WS-PRIOR-CAT-NAME.
080500     MOVE "Y"    TO WS-FIRST-DETAIL-SW.
080600     MOVE "N"    TO WS-SORT-RETURN-EOF-SW.
080700*
080800     PERFORM P755-RETURN-ONE-DETAIL THRU P755-EXIT
080900         UNTIL SORT-RETURN-EOF.
081000*
081100     IF NOT WS-FIRST-DETAIL
081200         PERFORM P760-PRINT-CATEGORY-TOTAL THRU P760-EXIT
081300     END-IF.
081400*
081500 P750-EXIT.
081600     EXIT.
081700*
081800 P755-RETURN-ONE-DETAIL.
081900*
082000     RETURN SORT-WORKFILE INTO SD-CATEGORY-DETAIL
082100         AT END
082200             MOVE "Y" TO WS-SORT-RETURN-EOF-SW
082300         NOT AT END
082400             PERFORM P756-APPLY-ONE-DETAIL THRU P756-EXIT
082500     END-RETURN.
082600*
082700 P755-EXIT.
082800     EXIT.
082900*
083000 P756-APPLY-ONE-DETAIL.
083100*
083200     IF NOT WS-FIRST-DETAIL
083300         AND SD-CAT-NAME NOT = WS-PRIOR-CAT-NAME
083400         PERFORM P760-PRINT-CATEGORY-TOTAL THRU P760-EXIT
083500     END-IF.
083600*
083700     IF WS-FIRST-DETAIL OR SD-CAT-NAME NOT = WS-PRIOR-CAT-NAME
083800         MOVE SD-CAT-NAME TO WS-HDG-CAT-NAME WS-PRIOR-CAT-NAME
083900         MOVE WS-CAT-HEADING-LINE TO INV-REPORT-LINE
084000         WRITE INV-REPORT-LINE
084100         MOVE ZERO TO WS-CAT-PROD-COUNT
084200         MOVE ZERO TO WS-CAT-VALUE-SUM
084300         MOVE "N" TO WS-FIRST-DETAIL-SW
084400     END-IF.
084500*
084600     MOVE SD-PROD-ID        TO WS-DET-PROD-ID.
084700     MOVE SD-PROD-NAME      TO WS-DET-PROD-NAME.
084800     MOVE SD-PROD-PRICE     TO WS-DET-PRICE.
084900     MOVE SD-PROD-QTY       TO WS-DET-QTY.
085000     MOVE SD-PROD-EXT-VALUE TO WS-DET-EXT-VALUE.
085100     MOVE WS-DETAIL-LINE TO INV-REPORT-LINE.
085200     WRITE INV-REPORT-LINE.
085300*
085400     ADD 1 TO WS-CAT-PROD-COUNT.
085500     ADD SD-PROD-EXT-VALUE TO WS-CAT-VALUE-SUM.
085600     ADD 1 TO WS-GRAND-PROD-COUNT.
085700     ADD SD-PROD-EXT-VALUE TO WS-GRAND-VALUE-SUM.
085800*
085900 P756-EXIT.
086000     EXIT.
086100*
086200 P760-PRINT-CATEGORY-TOTAL.
086300*
086400     MOVE WS-CAT-PROD-COUNT TO WS-CTL-COUNT.
086500     MOVE WS-CAT-VALUE-SUM  TO WS-CTL-VALUE.
086600     MOVE WS-CAT-TOTAL-LINE TO INV-REPORT-LINE.
086700     WRITE INV-REPORT-LINE.
086800*
086900 P760-EXIT.
087000     EXIT.
087100*
087200******************************************************************
087300* GRAND TOTAL PLUS THE ADDITIONAL SUMMARY LINES - LOW-STOCK
087400* COUNT, MOST EXPENSIVE PRODUCT, SORT-ENGINE CROSS-CHECK,
087500* NEAREST-AVERAGE-PRICE
087600******************************************************************
087700 P780-PRINT-SUMMARY.
087800*
087900     MOVE WS-GRAND-PROD-COUNT TO WS-GTL-COUNT.
088000     MOVE WS-GRAND-VALUE-SUM  TO WS-GTL-VALUE.
088100     MOVE WS-GRAND-TOTAL-LINE TO INV-REPORT-LINE.
088200     WRITE INV-REPORT-LINE.
088300*
088400     MOVE WS-LOW-STOCK-COUNT TO WS-SUM-NUM-5.
088500     MOVE SPACES TO WS-SUM-TEXT.
088600     STRING "LOW-STOCK PRODUCT COUNT (QTY UNDER 10): "
088700             WS-SUM-NUM-5
088800         INTO WS-SUM-TEXT.
088900     MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE.
089000     WRITE INV-REPORT-LINE.
089100*
089200     MOVE WS-PRICE-FILTER-COUNT TO WS-SUM-NUM-5.
089300     MOVE SPACES TO WS-SUM-TEXT.
089400     STRING "PRICE-ABOVE-AVERAGE SELECTION COUNT: "
089500             WS-SUM-NUM-5
089600         INTO WS-SUM-TEXT.
089700     MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE.
089800     WRITE INV-REPORT-LINE.
089900*
090000     MOVE WS-RANGE-SELECT-COUNT TO WS-SUM-NUM-5.
090100     MOVE SPACES TO WS-SUM-TEXT.
090200     STRING "PRICE-RANGE (MIN TO AVERAGE) SELECTION COUNT: "
090300             WS-SUM-NUM-5
090400         INTO WS-SUM-TEXT.
090500     MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE.
090600     WRITE INV-REPORT-LINE.
090700*
090800     MOVE WS-NAME-SEARCH-COUNT TO WS-SUM-NUM-5.
090900     MOVE SPACES TO WS-SUM-TEXT.
091000     STRING "NAME-SUBSTRING SEARCH MATCH COUNT: "
091100             WS-SUM-NUM-5
091200         INTO WS-SUM-TEXT.
091300     MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE.
091400     WRITE INV-REPORT-LINE.
091500*
091600     IF WS-MOST-EXP-IDX > ZERO
091700         MOVE WS-PROD-ID(WS-MOST-EXP-IDX)    TO WS-SUM-ID-6
091800         MOVE WS-PROD-PRICE(WS-MOST-EXP-IDX) TO WS-SUM-PRICE
091900         MOVE SPACES TO WS-SUM-TEXT
092000         STRING "MOST EXPENSIVE PRODUCT - ID "  WS-SUM-ID-6
092100                 " NAME " WS-PROD-NAME(WS-MOST-EXP-IDX)
092200                 " PRICE " WS-SUM-PRICE
092300             INTO WS-SUM-TEXT
092400         MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE
092500         WRITE INV-REPORT-LINE
092600     END-IF.
092700*
092800     MOVE SPACES TO WS-SUM-TEXT.
092900     IF SORT-ENGINE-CROSS-CHECK-OK
093000         STRING "SORT-ENGINE CROSS-CHECK - MERGE AND QUICK SORT"
093100                 " AGREE ON HIGH PRICE"
093200             INTO WS-SUM-TEXT
093300     ELSE
093400         STRING "SORT-ENGINE CROSS-CHECK - MERGE AND QUICK SORT"
093500                 " DISAGREE - INVESTIGATE"
093600             INTO WS-SUM-TEXT
093700     END-IF.
093800     MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE.
093900     WRITE INV-REPORT-LINE.
094000*
094100     IF WS-NEAREST-PRICE-IDX > ZERO
094200         MOVE WS-MRG-PROD-ID(WS-NEAREST-PRICE-IDX)    TO WS-SUM-ID-6
094300         MOVE WS-MRG-PROD-PRICE(WS-NEAREST-PRICE-IDX) TO WS-SUM-PRICE
094400         MOVE SPACES TO WS-SUM-TEXT
094500         STRING "NEAREST-TO-AVERAGE-PRICE PRODUCT - ID "
094600                 WS-SUM-ID-6 " PRICE " WS-SUM-PRICE
094700             INTO WS-SUM-TEXT
094800         MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE
094900         WRITE INV-REPORT-LINE
095000     END-IF.
095100*
095200     IF RUN-DESCENDING-PRICE-DEMO AND WS-PROD-COUNT > ZERO
095300         MOVE WS-QCK-PROD-ID(1)    TO WS-SUM-ID-6
095400         MOVE WS-QCK-PROD-PRICE(1) TO WS-SUM-PRICE
095500         MOVE SPACES TO WS-SUM-TEXT
095600         STRING "DESCENDING QUICK-SORT DEMO - HIGHEST PRICE "
095700                 "PRODUCT - ID " WS-SUM-ID-6 " PRICE " WS-SUM-PRICE
095800             INTO WS-SUM-TEXT
095900         MOVE WS-SUMMARY-LINE TO INV-REPORT-LINE
096000         WRITE INV-REPORT-LINE
096100     END-IF.
096200*
096300 P780-EXIT.
096400     EXIT.
096500*
096600******************************************************************
096700 P900-TERMINATE.
096800*
096900     CLOSE CATEGORY-MASTER-WORK
097000           PRODUCT-MASTER-IN
097100           INVENTORY-REPORT.
097200*
097300 P900-EXIT.
097400     EXIT.
097500*
097600 END PROGRAM ICP0410.
