000100******************************************************************
000200* PROGRAM:  ICP0950
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  SORT/SEARCH ENGINE - CLOSEST-MATCH BINARY SEARCH BY
000500*           PRICE.  WALKS THE SAME PROBE PATH AS ICP0940 BUT
000600*           KEEPS TRACK OF THE SMALLEST ABSOLUTE PRICE DIFFERENCE
000700*           SEEN ALONG THE WAY, SO IT ALWAYS RETURNS A POSITION -
000800*           AN EXACT HIT STOPS EARLY, AND ON A TIE THE EARLIEST
000900*           (LOWEST-INDEX) CANDIDATE WINS.  CALLED FROM ICP0410
001000*           FOR THE NEAREST-AVERAGE-PRICE SUMMARY LINE.
001100******************************************************************
001200* CHANGE LOG
001300*   22/04/2024  AR   ICP-033  ORIGINAL NEAREST-PRICE SEARCH
001400*   23/04/2024  AR   ICP-034  LOWEST-INDEX WINS ON A DIFFERENCE
001500*                             TIE, PER AUDIT REQUEST
001600*   30/04/2024  AR   ICP-036  ABSOLUTE DIFFERENCE NOW COMPUTED
001700*                             WITH A HIGH/LOW COMPARE INSTEAD OF
001800*                             THE LIBRARY SUBTRACT - COMPILER
001900*                             WOULD NOT ACCEPT THE OLDER FORM
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    ICP0950.
002300 AUTHOR.        ANDRE FRANKLIN.
002400 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
002500 DATE-WRITTEN.  05/08/1986.
002600 DATE-COMPILED.
002700 SECURITY.      UNCLASSIFIED.
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-370.
003200 OBJECT-COMPUTER.  IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS VALID-CODE IS "A" THRU "Z".
003600*
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*
004000 01  WS-SEARCH-BOUNDS.
004100     05  WS-SEARCH-LOW               PIC S9(06) COMP.
004200     05  WS-SEARCH-HIGH              PIC S9(06) COMP.
004300     05  WS-SEARCH-MID               PIC S9(06) COMP.
004400     05  FILLER                      PIC X(02).
004500*
004600 01  WS-SEARCH-TRACE REDEFINES WS-SEARCH-BOUNDS
004700                                     PIC X(20).
004800*
004900 01  WS-BEST-AREA.
005000     05  WS-BEST-DIFF                PIC S9(07)V99.
005100     05  WS-BEST-DIFF-SET-SW         PIC X(01) VALUE "N".
005200         88  WS-BEST-DIFF-SET        VALUE "Y".
005300     05  FILLER                      PIC X(02).
005400*
005500 01  WS-BEST-TRACE REDEFINES WS-BEST-AREA
005600                                     PIC X(12).
005700*
005800 77  WS-THIS-DIFF                    PIC S9(07)V99.
005900*
006000 01  WS-PROBE-COUNT                  PIC S9(04) COMP VALUE ZERO.
006100*
006200 01  WS-PROBE-ALPHA REDEFINES WS-PROBE-COUNT
006300                                     PIC X(02).
006400*
006500 LINKAGE SECTION.
006600*
006700     COPY "ICPSRTTB".
006800*
006900 01  LKS-SEARCH-PARM.
007000     05  LKS-TARGET-PRICE            PIC S9(07)V99.
007100     05  LKS-FOUND-POSITION          PIC S9(06) COMP.
007200     05  LKS-FOUND-SWITCH            PIC X(01).
007300         88  LKS-FOUND               VALUE "Y".
007400         88  LKS-NOT-FOUND           VALUE "N".
007500     05  FILLER                      PIC X(03).
007600*
007700 PROCEDURE DIVISION USING LKS-PROD-TABLE-AREA LKS-SEARCH-PARM.
007800*
007900 MAIN-PROCEDURE.
008000*
008100     MOVE ZERO TO LKS-FOUND-POSITION.
008200     MOVE "N"  TO LKS-FOUND-SWITCH.
008300     MOVE "N"  TO WS-BEST-DIFF-SET-SW.
008400*
008500     IF LKS-ENTRY-COUNT = ZERO
008600         GOBACK
008700     END-IF.
008800*
008900     MOVE 1              TO WS-SEARCH-LOW.
009000     MOVE LKS-ENTRY-COUNT TO WS-SEARCH-HIGH.
009100*
009200     PERFORM P200-PROBE-MIDPOINT THRU P200-EXIT
009300         UNTIL WS-SEARCH-LOW > WS-SEARCH-HIGH
009400            OR LKS-FOUND.
009500*
009600     IF NOT LKS-FOUND
009700         MOVE "Y" TO LKS-FOUND-SWITCH
009800     END-IF.
009900*
010000     GOBACK.
010100*
010200******************************************************************
010300* SAME PROBE PATH AS AN ORDINARY BINARY SEARCH; AT EACH PROBE
010400* THE ABSOLUTE DIFFERENCE FROM THE TARGET IS COMPARED AGAINST
010500* THE BEST DIFFERENCE SEEN SO FAR.  A STRICTLY SMALLER DIFFERENCE
010600* REPLACES THE INCUMBENT - EQUAL DIFFERENCES LEAVE THE EARLIER
010700* (LOWER-INDEX) CANDIDATE IN PLACE.  AN EXACT MATCH ENDS THE
010800* SEARCH IMMEDIATELY.
010900******************************************************************
011000 P200-PROBE-MIDPOINT.
011100*
011200     ADD 1 TO WS-PROBE-COUNT.
011300     COMPUTE WS-SEARCH-MID = (WS-SEARCH-LOW + WS-SEARCH-HIGH) / 2.
011400*
011500     IF LKS-PROD-PRICE(WS-SEARCH-MID) = LKS-TARGET-PRICE
011600         MOVE WS-SEARCH-MID  TO LKS-FOUND-POSITION
011700         MOVE "Y"            TO LKS-FOUND-SWITCH
011800     ELSE
011900         IF LKS-PROD-PRICE(WS-SEARCH-MID) > LKS-TARGET-PRICE
012000             COMPUTE WS-THIS-DIFF =
012100                 LKS-PROD-PRICE(WS-SEARCH-MID) - LKS-TARGET-PRICE
012200         ELSE
012300             COMPUTE WS-THIS-DIFF =
012400                 LKS-TARGET-PRICE - LKS-PROD-PRICE(WS-SEARCH-MID)
012500         END-IF
012600*
012700         IF NOT WS-BEST-DIFF-SET
012800             OR WS-THIS-DIFF < WS-BEST-DIFF
012900             MOVE WS-THIS-DIFF  TO WS-BEST-DIFF
013000             MOVE WS-SEARCH-MID TO LKS-FOUND-POSITION
013100             MOVE "Y"           TO WS-BEST-DIFF-SET-SW
013200         END-IF
013300*
013400         IF LKS-PROD-PRICE(WS-SEARCH-MID) < LKS-TARGET-PRICE
013500             COMPUTE WS-SEARCH-LOW = WS-SEARCH-MID + 1
013600         ELSE
013700             COMPUTE WS-SEARCH-HIGH = WS-SEARCH-MID - 1
013800         END-IF
013900     END-IF.
014000*
014100 P200-EXIT.
014200     EXIT.
014300*
014400 END PROGRAM ICP0950.
