000100******************************************************************
000200* ICPCAT.CPY
000300* CATEGORY MASTER RECORD LAYOUT - INVENTORY CONTROL PACKAGE (ICP)
000400* USED BY CATEGORY-MASTER-IN AND BY ANY PROGRAM THAT HOLDS THE
000500* CATEGORY MASTER IN AN IN-MEMORY TABLE.
000600******************************************************************
000700* CHANGE LOG
000800*   04/03/2024  AR   ICP-015  ORIGINAL CADASTRO DE TIPOS LAYOUT
000900*   14/12/1999  TWK  ICP-Y2K  NO DATE FIELDS PRESENT, NO CHANGE
001000*   22/02/2004  RLM  ICP-081  ADDED FILLER PAD TO ROUND RECORD
001100*                             TO 70 BYTES FOR TAPE COMPATIBILITY
001200******************************************************************
001300
001400 01  CATEGORY-RECORD.
001500     05  CAT-ID                      PIC 9(04).
001600     05  CAT-NAME                    PIC X(20).
001700     05  CAT-DESC                    PIC X(40).
001800     05  CAT-ENABLED                 PIC X(01).
001900         88  CAT-IS-ENABLED          VALUE "Y".
002000         88  CAT-IS-DISABLED         VALUE "N".
002100     05  FILLER                      PIC X(05).
