000100******************************************************************
000200* PROGRAM:  ICP0210
000300* SYSTEM:   INVENTORY CONTROL PACKAGE (ICP)
000400* PURPOSE:  PRODUCT MASTER MAINTENANCE.  READS THE MAINTENANCE
000500*           TRANSACTION FILE SEQUENTIALLY AND APPLIES THE PA/PD/
000600*           PQ TRANSACTIONS AGAINST THE PRODUCT MASTER HELD IN
000700*           A WORKING-STORAGE TABLE, IN ASCENDING PROD-ID ORDER.
000800*           WRITES THE SETTLED TABLE TO THE OUTPUT MASTER FOR
000900*           THE REPORT STEP, RUNS THE SELECT-BY-CATEGORY DEMO AT
001000*           P600 AND PRINTS APPLIED/REJECTED/BY-CATEGORY COUNTS.
001100******************************************************************
001200* CHANGE LOG
001300*   22/03/2024  AR   ICP-016  ORIGINAL CARGA DE PRECOS LAYOUT,
001400*                             REWRITTEN AS A BATCH TRANSACTION-
001500*                             DRIVEN MASTER MAINTENANCE STEP
001600*   04/03/2024  AR   ICP-018  ADDED PA/PD TRANSACTION HANDLING
001700*   28/03/2024  AR   ICP-024  ADDED PQ QUANTITY-ONLY TRANSACTION
001800*   14/06/1985  JBC  ICP-010  ADDED APPLIED/REJECTED COUNT REPORT
001900*   11/09/1998  TWK  ICP-Y2K  REVIEWED - NO 2-DIGIT YEAR FIELDS
002000*   09/09/2009  RLM  ICP-143  EXPANDED PRODUCT TABLE TO 5000
002100*                             ENTRIES PER CATALOG GROWTH REQUEST
002200*   23/05/2024  AR   ICP-041  ADDED P600 SELECT-BY-CATEGORY DEMO -
002300*                             COUNTS SETTLED PRODUCTS SHARING THE
002400*                             FIRST PRODUCT'S CATEGORY ID AND
002500*                             PRINTS THE COUNT, SAME AS ICP0110'S
002600*                             P600 QUERY-DEMO FOR CATEGORIES
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    ICP0210.
003000 AUTHOR.        ANDRE FRANKLIN.
003100 INSTALLATION.  MERCADO SUPPLY DATA CENTER.
003200 DATE-WRITTEN.  08/20/1984.
003300 DATE-COMPILED.
003400 SECURITY.      UNCLASSIFIED.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VALID-CODE IS "A" THRU "Z"
004300     UPSI-0 ON STATUS IS SUPPRESS-QTY-WARNING.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PRODUCT-MASTER-IN     ASSIGN TO PRODMIN
004800         ORGANIZATION   IS LINE SEQUENTIAL
004900         ACCESS         IS SEQUENTIAL
005000         FILE STATUS    IS WS-FS-PRODMIN.
005100*
005200     SELECT PRODUCT-MASTER-OUT    ASSIGN TO PRODMOUT
005300         ORGANIZATION   IS LINE SEQUENTIAL
005400         ACCESS         IS SEQUENTIAL
005500         FILE STATUS    IS WS-FS-PRODMOUT.
005600*
005700     SELECT TRANSACTION-IN        ASSIGN TO TRANIN
005800         ORGANIZATION   IS LINE SEQUENTIAL
005900         ACCESS         IS SEQUENTIAL
006000         FILE STATUS    IS WS-FS-TRANIN.
006100*
006200     SELECT PRODUCT-CONTROL-RPT   ASSIGN TO PRODRPT
006300         ORGANIZATION   IS LINE SEQUENTIAL
006400         ACCESS         IS SEQUENTIAL
006500         FILE STATUS    IS WS-FS-PRODRPT.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  PRODUCT-MASTER-IN.
007100     COPY "ICPPROD".
007200*
007300 FD  PRODUCT-MASTER-OUT.
007400 01  WORK-PRODUCT-LINE                  PIC X(100).
007500*
007600 FD  TRANSACTION-IN.
007700     COPY "ICPTXN".
007800*
007900 FD  PRODUCT-CONTROL-RPT.
008000 01  CTL-REPORT-LINE                     PIC X(80).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 01  WS-RUN-INFO.
008500     05  WS-RUN-DATE-NUM             PIC 9(08).
008600     05  WS-RUN-DATE-ALPHA REDEFINES WS-RUN-DATE-NUM
008700                                     PIC X(08).
008800     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUM.
008900         10  WS-RUN-CCYY             PIC 9(04).
009000         10  WS-RUN-MM               PIC 9(02).
009100         10  WS-RUN-DD               PIC 9(02).
009200     05  FILLER                      PIC X(02).
009300*
009400 01  WS-FILE-STATUS-GROUP.
009500     05  WS-FS-PRODMIN               PIC X(02).
009600         88  WS-FS-PRODMIN-OK        VALUE "00".
009700         88  WS-FS-PRODMIN-EOF       VALUE "10".
009800     05  WS-FS-PRODMOUT              PIC X(02).
009900         88  WS-FS-PRODMOUT-OK       VALUE "00".
010000     05  WS-FS-TRANIN                PIC X(02).
010100         88  WS-FS-TRANIN-OK         VALUE "00".
010200         88  WS-FS-TRANIN-EOF        VALUE "10".
010300     05  WS-FS-PRODRPT               PIC X(02).
010400         88  WS-FS-PRODRPT-OK        VALUE "00".
010500     05  FILLER                      PIC X(02).
010600*
010700 01  WS-FILE-STATUS-ALPHA REDEFINES WS-FILE-STATUS-GROUP
010800                                     PIC X(10).
010900*
011000 77  WS-PRODMIN-EOF-SW           PIC X(01) VALUE "N".
011100     88  PRODMIN-EOF             VALUE "Y".
011200 77  WS-TRANIN-EOF-SW            PIC X(01) VALUE "N".
011300     88  TRANIN-EOF              VALUE "Y".
011400*
011500 01  WS-PRODUCT-TABLE.
011600     05  WS-PROD-ENTRY OCCURS 5000 TIMES INDEXED BY PROD-IDX.
011700         10  WS-PROD-ID              PIC 9(06).
011800         10  WS-PROD-NAME            PIC X(30).
011900         10  WS-PROD-DESC            PIC X(40).
012000         10  WS-PROD-PRICE           PIC S9(07)V99.
012100         10  WS-PROD-QTY             PIC S9(05).
012200         10  WS-PROD-CAT-ID          PIC 9(04).
012300         10  FILLER                  PIC X(04).
012400*
012500 77  WS-PROD-COUNT                   PIC S9(06) COMP VALUE ZERO.
012600 77  WS-FOUND-IDX                    PIC S9(06) COMP VALUE ZERO.
012700 77  WS-SEARCH-LOW                   PIC S9(06) COMP.
012800 77  WS-SEARCH-HIGH                  PIC S9(06) COMP.
012900 77  WS-SEARCH-MID                   PIC S9(06) COMP.
013000 77  WS-INSERT-AT                    PIC S9(06) COMP.
013100 77  WS-SHIFT-FROM                   PIC S9(06) COMP.
013200*
013300 77  WS-APPLIED-COUNT                PIC S9(05) COMP VALUE ZERO.
013400 77  WS-REJECTED-COUNT                PIC S9(05) COMP VALUE ZERO.
013500*
013600 01  WS-PRINT-LINE.
013700     05  FILLER                      PIC X(02) VALUE SPACES.
013800     05  WS-PRINT-TEXT                PIC X(60) VALUE SPACES.
013900     05  WS-PRINT-NUM                 PIC ZZZ,ZZ9.
014000*
014100 77  WS-RETURN-CODE-SAVE              PIC S9(04) COMP VALUE ZERO.
014200*
014300******************************************************************
014400* SELECT-BY-CATEGORY DEMONSTRATION COUNT - SEE P600 THRU P601.
014500* PROVES PRODUCTS CAN STILL BE PULLED BY CATEGORY ID AGAINST THE
014600* SETTLED TABLE, THE SAME WAY THE OLD OPERATOR SCREEN DID.
014700******************************************************************
014800 01  WS-SELBYCAT-AREA.
014900     05  WS-SELBYCAT-CAT-ID          PIC 9(04) VALUE ZERO.
015000     05  WS-SELBYCAT-COUNT           PIC S9(05) COMP VALUE ZERO.
015100     05  FILLER                      PIC X(02).
015200*
015300 01  WS-SELBYCAT-TRACE REDEFINES WS-SELBYCAT-AREA
015400                                     PIC X(10).
015500*
015600 PROCEDURE DIVISION.
015700*
015800 MAIN-PROCEDURE.
015900*
016000     PERFORM P100-INITIALIZE          THRU P100-EXIT.
016100     PERFORM P150-LOAD-PRODUCT-TABLE  THRU P150-EXIT
016200         UNTIL PRODMIN-EOF.
016300     PERFORM P200-PROCESS-TRANSACTIONS THRU P200-EXIT
016400         UNTIL TRANIN-EOF.
016500     PERFORM P290-WRITE-PRODUCT-OUT   THRU P290-EXIT
016600         VARYING PROD-IDX FROM 1 BY 1 UNTIL PROD-IDX > WS-PROD-COUNT.
016700     PERFORM P600-SELECT-BY-CATEGORY  THRU P600-EXIT.
016800     PERFORM P295-PRINT-COUNTS        THRU P295-EXIT.
016900     PERFORM P900-TERMINATE           THRU P900-EXIT.
017000*
017100     MOVE ZERO TO WS-RETURN-CODE-SAVE.
017200     MOVE WS-RETURN-CODE-SAVE TO RETURN-CODE.
017300     GOBACK.
017400*
017500******************************************************************
017600 P100-INITIALIZE.
017700*
017800     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
017900*
018000     OPEN INPUT  PRODUCT-MASTER-IN
018100                 TRANSACTION-IN.
018200     OPEN OUTPUT PRODUCT-MASTER-OUT
018300                 PRODUCT-CONTROL-RPT.
018400*
018500     IF NOT WS-FS-PRODMIN-OK
018600         DISPLAY "ICP0210 - ERROR OPENING PRODMIN FS "
018700                 WS-FS-PRODMIN
018800         MOVE 16 TO RETURN-CODE
018900         GOBACK
019000     END-IF.
019100*
019200 P100-EXIT.
019300     EXIT.
019400*
019500******************************************************************
019600* LOAD THE PRODUCT MASTER (ALREADY IN ASCENDING PROD-ID ORDER)
019700******************************************************************
019800 P150-LOAD-PRODUCT-TABLE.
019900*
020000     READ PRODUCT-MASTER-IN
020100         AT END
020200             MOVE "Y" TO WS-PRODMIN-EOF-SW
020300         NOT AT END
020400             ADD 1 TO WS-PROD-COUNT
020500             MOVE PROD-ID      TO WS-PROD-ID(WS-PROD-COUNT)
020600             MOVE PROD-NAME    TO WS-PROD-NAME(WS-PROD-COUNT)
020700             MOVE PROD-DESC    TO WS-PROD-DESC(WS-PROD-COUNT)
020800             MOVE PROD-PRICE   TO WS-PROD-PRICE(WS-PROD-COUNT)
020900             MOVE PROD-QTY     TO WS-PROD-QTY(WS-PROD-COUNT)
021000             MOVE PROD-CAT-ID  TO WS-PROD-CAT-ID(WS-PROD-COUNT)
021100     END-READ.
021200*
021300 P150-EXIT.
021400     EXIT.
021500*
021600******************************************************************
021700* APPLY PA / PD / PQ TRANSACTIONS.  CODES BELONGING TO THE
021800* CATEGORY STEP (CA/CD/CE/CX) ARE SKIPPED - ICP0110 OWNS THOSE.
021900******************************************************************
022000 P200-PROCESS-TRANSACTIONS.
022100*
022200     READ TRANSACTION-IN
022300         AT END
022400             MOVE "Y" TO WS-TRANIN-EOF-SW
022500             GO TO P200-EXIT
022600     END-READ.
022700*
022800     EVALUATE TRUE
022900         WHEN TXN-IS-PRODUCT-ADD
023000             PERFORM P210-APPLY-PRODUCT-ADD    THRU P210-EXIT
023100         WHEN TXN-IS-PRODUCT-DELETE
023200             PERFORM P220-APPLY-PRODUCT-DELETE THRU P220-EXIT
023300         WHEN TXN-IS-PRODUCT-QTY
023400             PERFORM P230-APPLY-PRODUCT-QTY    THRU P230-EXIT
023500         WHEN OTHER
023600             CONTINUE
023700     END-EVALUATE.
023800*
023900 P200-EXIT.
024000     EXIT.
024100*
024200 P210-APPLY-PRODUCT-ADD.
024300*
024400     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
024500     IF WS-FOUND-IDX > ZERO
024600         MOVE TXN-PA-NAME    TO WS-PROD-NAME(WS-FOUND-IDX)
024700         MOVE TXN-PA-DESC    TO WS-PROD-DESC(WS-FOUND-IDX)
024800         MOVE TXN-PA-PRICE   TO WS-PROD-PRICE(WS-FOUND-IDX)
024900         MOVE TXN-PA-QTY     TO WS-PROD-QTY(WS-FOUND-IDX)
025000         MOVE TXN-PA-CAT-ID  TO WS-PROD-CAT-ID(WS-FOUND-IDX)
025100         ADD 1 TO WS-APPLIED-COUNT
025200     ELSE
025300         PERFORM P300-INSERT-PRODUCT THRU P300-EXIT
025400         ADD 1 TO WS-APPLIED-COUNT
025500     END-IF.
025600*
025700 P210-EXIT.
025800     EXIT.
025900*
026000 P220-APPLY-PRODUCT-DELETE.
026100*
026200     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
026300     IF WS-FOUND-IDX > ZERO
026400         PERFORM P310-REMOVE-PRODUCT THRU P310-EXIT
026500         ADD 1 TO WS-APPLIED-COUNT
026600     ELSE
026700         DISPLAY "ICP0210 - PD REJECTED, NOT FOUND, ID "
026800                 TXN-KEY
026900         ADD 1 TO WS-REJECTED-COUNT
027000     END-IF.
027100*
027200 P220-EXIT.
027300     EXIT.
027400*
027500 P230-APPLY-PRODUCT-QTY.
027600*
027700     PERFORM P500-FIND-BY-ID THRU P500-EXIT.
027800     IF WS-FOUND-IDX > ZERO
027900         IF TXN-PQ-NEW-QTY < ZERO
028000             DISPLAY "ICP0210 - PQ REJECTED, NEGATIVE QTY, ID "
028100                     TXN-KEY
028200             ADD 1 TO WS-REJECTED-COUNT
028300         ELSE
028400             MOVE TXN-PQ-NEW-QTY TO WS-PROD-QTY(WS-FOUND-IDX)
028500             ADD 1 TO WS-APPLIED-COUNT
028600             IF WS-PROD-QTY(WS-FOUND-IDX) < 10
028700                 AND NOT SUPPRESS-QTY-WARNING
028800                 DISPLAY "ICP0210 - LOW STOCK WARNING, ID "
028900                         TXN-KEY " QTY " WS-PROD-QTY(WS-FOUND-IDX)
029000             END-IF
029100         END-IF
029200     ELSE
029300         DISPLAY "ICP0210 - PQ REJECTED, NOT FOUND, ID "
029400                 TXN-KEY
029500         ADD 1 TO WS-REJECTED-COUNT
029600     END-IF.
029700*
029800 P230-EXIT.
029900     EXIT.
030000*
030100******************************************************************
030200* INSERT A NEW PRODUCT IN ASCENDING PROD-ID ORDER, SHIFTING THE
030300* TABLE TAIL DOWN ONE SLOT
030400******************************************************************
030500 P300-INSERT-PRODUCT.
030600*
030700     MOVE 1 TO WS-INSERT-AT.
030800     PERFORM P301-ADVANCE-INSERT-POINT THRU P301-EXIT
030900         UNTIL WS-INSERT-AT > WS-PROD-COUNT
031000            OR WS-PROD-ID(WS-INSERT-AT) > TXN-KEY.
031100*
031200     IF WS-INSERT-AT <= WS-PROD-COUNT
031300         MOVE WS-PROD-COUNT TO WS-SHIFT-FROM
031400         PERFORM P302-SHIFT-ONE-DOWN THRU P302-EXIT
031500             UNTIL WS-SHIFT-FROM < WS-INSERT-AT
031600     END-IF.
031700*
031800     ADD 1 TO WS-PROD-COUNT.
031900     MOVE TXN-KEY        TO WS-PROD-ID(WS-INSERT-AT).
032000     MOVE TXN-PA-NAME    TO WS-PROD-NAME(WS-INSERT-AT).
032100     MOVE TXN-PA-DESC    TO WS-PROD-DESC(WS-INSERT-AT).
032200     MOVE TXN-PA-PRICE   TO WS-PROD-PRICE(WS-INSERT-AT).
032300     MOVE TXN-PA-QTY     TO WS-PROD-QTY(WS-INSERT-AT).
032400     MOVE TXN-PA-CAT-ID  TO WS-PROD-CAT-ID(WS-INSERT-AT).
032500*
032600 P300-EXIT.
032700     EXIT.
032800*
032900 P301-ADVANCE-INSERT-POINT.
033000*
033100     ADD 1 TO WS-INSERT-AT.
033200*
033300 P301-EXIT.
033400     EXIT.
033500*
033600 P302-SHIFT-ONE-DOWN.
033700*
033800     MOVE WS-PROD-ID(WS-SHIFT-FROM)
033900         TO WS-PROD-ID(WS-SHIFT-FROM + 1).
034000     MOVE WS-PROD-NAME(WS-SHIFT-FROM)
034100         TO WS-PROD-NAME(WS-SHIFT-FROM + 1).
034200     MOVE WS-PROD-DESC(WS-SHIFT-FROM)
034300         TO WS-PROD-DESC(WS-SHIFT-FROM + 1).
034400     MOVE WS-PROD-PRICE(WS-SHIFT-FROM)
034500         TO WS-PROD-PRICE(WS-SHIFT-FROM + 1).
034600     MOVE WS-PROD-QTY(WS-SHIFT-FROM)
034700         TO WS-PROD-QTY(WS-SHIFT-FROM + 1).
034800     MOVE WS-PROD-CAT-ID(WS-SHIFT-FROM)
034900         TO WS-PROD-CAT-ID(WS-SHIFT-FROM + 1).
035000     SUBTRACT 1 FROM WS-SHIFT-FROM.
035100*
035200 P302-EXIT.
035300     EXIT.
035400*
035500******************************************************************
035600* REMOVE A PRODUCT, SHIFTING THE TABLE TAIL UP ONE SLOT
035700******************************************************************
035800 P310-REMOVE-PRODUCT.
035900*
036000     MOVE WS-FOUND-IDX TO WS-SHIFT-FROM.
036100     PERFORM P311-SHIFT-ONE-UP THRU P311-EXIT
036200         UNTIL WS-SHIFT-FROM >= WS-PROD-COUNT.
036300*
036400     SUBTRACT 1 FROM WS-PROD-COUNT.
036500*
036600 P310-EXIT.
036700     EXIT.
036800*
036900 P311-SHIFT-ONE-UP.
037000*
037100     MOVE WS-PROD-ID(WS-SHIFT-FROM + 1)
037200         TO WS-PROD-ID(WS-SHIFT-FROM).
037300     MOVE WS-PROD-NAME(WS-SHIFT-FROM + 1)
037400         TO WS-PROD-NAME(WS-SHIFT-FROM).
037500     MOVE WS-PROD-DESC(WS-SHIFT-FROM + 1)
037600         TO WS-PROD-DESC(WS-SHIFT-FROM).
037700     MOVE WS-PROD-PRICE(WS-SHIFT-FROM + 1)
037800         TO WS-PROD-PRICE(WS-SHIFT-FROM).
037900     MOVE WS-PROD-QTY(WS-SHIFT-FROM + 1)
038000         TO WS-PROD-QTY(WS-SHIFT-FROM).
038100     MOVE WS-PROD-CAT-ID(WS-SHIFT-FROM + 1)
038200         TO WS-PROD-CAT-ID(WS-SHIFT-FROM).
038300     ADD 1 TO WS-SHIFT-FROM.
038400*
038500 P311-EXIT.
038600     EXIT.
038700*
038800******************************************************************
038900* BINARY SEARCH THE IN-MEMORY PRODUCT TABLE BY PROD-ID
039000******************************************************************
039100 P500-FIND-BY-ID.
039200*
039300     MOVE ZERO TO WS-FOUND-IDX.
039400     MOVE 1            TO WS-SEARCH-LOW.
039500     MOVE WS-PROD-COUNT TO WS-SEARCH-HIGH.
039600*
039700     PERFORM P510-PROBE-MIDPOINT THRU P510-EXIT
039800         UNTIL WS-SEARCH-LOW > WS-SEARCH-HIGH.
039900*
040000 P500-EXIT.
040100     EXIT.
040200*
040300 P510-PROBE-MIDPOINT.
040400*
040500     COMPUTE WS-SEARCH-MID = (WS-SEARCH-LOW + WS-SEARCH-HIGH) / 2.
040600     IF WS-PROD-ID(WS-SEARCH-MID) = TXN-KEY
040700         MOVE WS-SEARCH-MID TO WS-FOUND-IDX
040800         MOVE WS-SEARCH-HIGH TO WS-SEARCH-LOW
040900         SUBTRACT 1 FROM WS-SEARCH-LOW
041000     ELSE
041100         IF WS-PROD-ID(WS-SEARCH-MID) < TXN-KEY
041200             COMPUTE WS-SEARCH-LOW = WS-SEARCH-MID + 1
041300         ELSE
041400             COMPUTE WS-SEARCH-HIGH = WS-SEARCH-MID - 1
041500         END-IF
041600     END-IF.
041700*
041800 P510-EXIT.
041900     EXIT.
042000*
042100******************************************************************
042200* WRITE THE SETTLED PRODUCT TABLE TO PRODUCT-MASTER-OUT, FOR
042300* ICP0410 TO READ BACK AS THE UPDATED PRODUCT MASTER
042400******************************************************************
042500 P290-WRITE-PRODUCT-OUT.
042600*
042700     MOVE WS-PROD-ID(PROD-IDX)      TO PROD-ID.
042800     MOVE WS-PROD-NAME(PROD-IDX)    TO PROD-NAME.
042900     MOVE WS-PROD-DESC(PROD-IDX)    TO PROD-DESC.
043000     MOVE WS-PROD-PRICE(PROD-IDX)   TO PROD-PRICE.
043100     MOVE WS-PROD-QTY(PROD-IDX)     TO PROD-QTY.
043200     MOVE WS-PROD-CAT-ID(PROD-IDX)  TO PROD-CAT-ID.
043300     MOVE PRODUCT-RECORD            TO WORK-PRODUCT-LINE.
043400     WRITE WORK-PRODUCT-LINE.
043500*
043600 P290-EXIT.
043700     EXIT.
043800*
043900******************************************************************
044000* SELECT-BY-CATEGORY DEMONSTRATION - COUNTS EVERY SETTLED PRODUCT
044100* CARRYING THE SAME CATEGORY ID AS THE FIRST TABLE ENTRY, PROVING
044200* THE OLD BY-CATEGORY LOOKUP STILL WORKS AGAINST THE TABLE AFTER
044300* MAINTENANCE.
044400******************************************************************
044500 P600-SELECT-BY-CATEGORY.
044600*
044700     MOVE ZERO TO WS-SELBYCAT-COUNT.
044800     IF WS-PROD-COUNT > ZERO
044900         MOVE WS-PROD-CAT-ID(1)  TO WS-SELBYCAT-CAT-ID
045000         PERFORM P601-CHECK-ONE-PRODUCT THRU P601-EXIT
045100             VARYING PROD-IDX FROM 1 BY 1
045200             UNTIL PROD-IDX > WS-PROD-COUNT
045300     END-IF.
045400*
045500 P600-EXIT.
045600     EXIT.
045700*
045800 P601-CHECK-ONE-PRODUCT.
045900*
046000     IF WS-PROD-CAT-ID(PROD-IDX) = WS-SELBYCAT-CAT-ID
046100         ADD 1 TO WS-SELBYCAT-COUNT
046200     END-IF.
046300*
046400 P601-EXIT.
046500     EXIT.
046600*
046700******************************************************************
046800 P295-PRINT-COUNTS.
046900*
047000     MOVE "PRODUCT MAINTENANCE - TRANSACTIONS APPLIED"
047100         TO WS-PRINT-TEXT.
047200     MOVE WS-APPLIED-COUNT TO WS-PRINT-NUM.
047300     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
047400     WRITE CTL-REPORT-LINE.
047500*
047600     MOVE "PRODUCT MAINTENANCE - TRANSACTIONS REJECTED"
047700         TO WS-PRINT-TEXT.
047800     MOVE WS-REJECTED-COUNT TO WS-PRINT-NUM.
047900     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
048000     WRITE CTL-REPORT-LINE.
048100*
048200     MOVE "PRODUCT MAINTENANCE - SELECT-BY-CATEGORY COUNT"
048300         TO WS-PRINT-TEXT.
048400     MOVE WS-SELBYCAT-COUNT TO WS-PRINT-NUM.
048500     MOVE WS-PRINT-LINE TO CTL-REPORT-LINE.
048600     WRITE CTL-REPORT-LINE.
048700*
048800 P295-EXIT.
048900     EXIT.
049000*
049100******************************************************************
049200 P900-TERMINATE.
049300*
049400     CLOSE PRODUCT-MASTER-IN
049500           PRODUCT-MASTER-OUT
049600           TRANSACTION-IN
049700           PRODUCT-CONTROL-RPT.
049800*
049900 P900-EXIT.
050000     EXIT.
050100*
050200 END PROGRAM ICP0210.
